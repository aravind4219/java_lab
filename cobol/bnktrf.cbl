000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKTRF.
000300*--------------------------------------------------------------*
000400* BNKTRF - ORDENAR TRANSFERENCIA (TRANSFER)                    *
000500* SE BUSCA PRIMERO LA CUENTA ORDENANTE Y LUEGO LA BENEFICIARIA *
000600* (EN ESE ORDEN, DE FORMA QUE UN ORDENANTE INEXISTENTE SE      *
000700* INFORMA ANTES QUE UN BENEFICIARIO INEXISTENTE). SI HAY       *
000800* SALDO SUFICIENTE, SE ANOTAN DOS MOVIMIENTOS -UNO PARA CADA   *
000900* CUENTA, AMBOS TIPO TRANSFER- Y SE ACTUALIZAN LAS DOS         *
001000* CUENTAS.                                                     *
001100*--------------------------------------------------------------*
001200 AUTHOR. M. CALVO RUBIO.
001300 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001400 DATE-WRITTEN. 02/09/1988.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001700*--------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                  *
001900*--------------------------------------------------------------*
002000* 02/09/88 MCR  0014  ALTA INICIAL (ORDENAR TRANSFERENCIA).     *
002100* 21/01/90 MCR  0033  SE PASA DE PANTALLA A SOLICITUD DE LOTE.  *
002200* 07/06/93 JAM  0058  CODIGOS "NF"/"BN"/"IF" NORMALIZADOS.      *
002300* 19/11/98 PLR  0090  AÑO 2000: MOV-FECHA A CUATRO DIGITOS.     *
002400* 17/05/01 SRG  0103  COMPUTE ROUNDED EN LAS DOS ACTUALIZACIONES*
002500*                     DE SALDO.                                 *
002600* 08/03/05 MCR  0119  SE RECHAZA CON "MC" LA TRANSFERENCIA A LA *
002700*                     PROPIA CUENTA ORDENANTE; ANTES SE DEJABA  *
002800*                     PASAR Y QUEDABAN DOS APUNTES "TRANSFER"   *
002900*                     CON EL MISMO ORIGEN Y DESTINO.             *
003000*--------------------------------------------------------------*
003100
003200 ENVIRONMENT DIVISION.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*    EN UNA TRANSFERENCIA SE ACCEDE AL MAESTRO DE CUENTAS DOS
003700*    VECES, UNA POR CADA CUENTA IMPLICADA.
003800     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
003900     ORGANIZATION IS INDEXED
004000     ACCESS MODE IS DYNAMIC
004100     RECORD KEY IS CTA-NUM
004200     FILE STATUS IS FSC.
004300
004400*    Y SE ESCRIBEN DOS REGISTROS DE MOVIMIENTO, UNO POR CADA
004500*    CUENTA, EN EL MAESTRO DE MOVIMIENTOS.
004600     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
004700     ORGANIZATION IS INDEXED
004800     ACCESS MODE IS DYNAMIC
004900     RECORD KEY IS MOV-NUM
005000     FILE STATUS IS FSM.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD CUENTAS
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID IS "cuentas.ubd".
005700 01 CUENTA-REG.
005800*        CLAVE DEL MAESTRO.
005900     02 CTA-NUM                  PIC 9(09).
006000*        USUARIO TITULAR.
006100     02 CTA-USR                   PIC 9(09).
006200*        SALDO, DESGLOSADO EN ENTERO Y DECIMAL EN EL FICHERO
006300*        Y RECOMPUESTO POR LA REDEFINICION PARA LAS OPERACIONES
006400*        ARITMETICAS DE COMPROBAR-SALDO-ORDENANTE Y LAS DOS
006500*        ACTUALIZACIONES DE SALDO.
006600     02 CTA-SALDO-GRP.
006700         03 CTA-SALDO-ENT         PIC S9(11).
006800         03 CTA-SALDO-DEC         PIC 9(02).
006900     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
007000*        RELLENO HASTA EL ANCHO ESTANDAR DE REGISTRO.
007100     02 FILLER                    PIC X(09).
007200
007300 FD MOVIMIENTOS
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID IS "movimientos.ubd".
007600 01 MOVIMIENTO-REG.
007700*        CLAVE CORRELATIVA DEL MOVIMIENTO.
007800     02 MOV-NUM                   PIC 9(09).
007900*        FECHA-HORA A CATORCE DIGITOS, AÑO A CUATRO DESDE LA
008000*        PETICION 0090 (AÑO 2000).
008100     02 MOV-FECHA                  PIC 9(14).
008200     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
008300         03 MOV-FEC-ANO            PIC 9(04).
008400         03 MOV-FEC-MES            PIC 9(02).
008500         03 MOV-FEC-DIA            PIC 9(02).
008600         03 MOV-FEC-HOR            PIC 9(02).
008700         03 MOV-FEC-MIN            PIC 9(02).
008800         03 MOV-FEC-SEG            PIC 9(02).
008900     02 MOV-IMPORTE-GRP.
009000         03 MOV-IMPORTE-ENT        PIC S9(11).
009100         03 MOV-IMPORTE-DEC        PIC 9(02).
009200     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
009300*        EN UNA TRANSFERENCIA SIEMPRE "TRANSFER", TANTO EN EL
009400*        APUNTE DEL ORDENANTE COMO EN EL DEL BENEFICIARIO.
009500     02 MOV-TIPO                   PIC X(08).
009600*        CUENTA ORDENANTE, LA QUE SE DEBITA.
009700     02 MOV-CTA-ORIGEN             PIC 9(09).
009800*        CUENTA BENEFICIARIA, LA QUE SE ABONA.
009900     02 MOV-CTA-DESTINO            PIC 9(09).
010000     02 FILLER                     PIC X(18).
010100
010200 WORKING-STORAGE SECTION.
010300*    FILE STATUS DE CUENTAS Y DE MOVIMIENTOS.
010400 77 FSC                           PIC X(02).
010500     88 FSC-OK                VALUE "00".
010600 77 FSM                           PIC X(02).
010700     88 FSM-OK                VALUE "00".
010800*    INDICADORES DE SI SE LOCALIZO CADA UNA DE LAS DOS CUENTAS.
010900 77 CTA-ORD-ENCONTRADA             PIC 9(01) COMP.
011000 77 CTA-DST-ENCONTRADA             PIC 9(01) COMP.
011100*    MAYOR MOV-NUM EXISTENTE, PARA LAS DOS ANOTACIONES.
011200 77 LAST-MOV-NUM                   PIC 9(09) COMP.
011300*    NUMEROS DE CUENTA ORDENANTE Y BENEFICIARIA, RETENIDOS
011400*    TRAS LA BUSQUEDA PARA VOLVER A LEERLOS POR CLAVE.
011500 77 CTA-NUM-ORD                    PIC 9(09) COMP.
011600 77 CTA-NUM-DST                    PIC 9(09) COMP.
011700*    SALDOS YA ACTUALIZADOS DE CADA CUENTA, RETENIDOS POR SI
011800*    HICIERAN FALTA EN UN LISTADO POSTERIOR (VER BNKLST).
011900 77 SALDO-ORD-ALT                  PIC S9(11)V99.
012000 77 SALDO-DST-ALT                  PIC S9(11)V99.
012100
012200*    DESGLOSE DE LA FECHA-HORA DEL SISTEMA PARA FECHAR LOS DOS
012300*    APUNTES.
012400 01 CAMPOS-FECHA.
012500     05 FECHA.
012600         10 ANO                    PIC 9(4).
012700         10 MES                    PIC 9(2).
012800         10 DIA                    PIC 9(2).
012900     05 HORA.
013000         10 HORAS                  PIC 9(2).
013100         10 MINUTOS                PIC 9(2).
013200         10 SEGUNDOS               PIC 9(2).
013300         10 MILISEGUNDOS           PIC 9(2).
013400     05 DIF-GMT                    PIC S9(4).
013500
013600 LINKAGE SECTION.
013700*    USUARIO QUE ORDENA LA TRANSFERENCIA.
013800 01 LNK-USR-ORD                     PIC 9(09).
013900*    USUARIO QUE LA RECIBE.
014000 01 LNK-USR-DST                     PIC 9(09).
014100*    IMPORTE A TRANSFERIR.
014200 01 LNK-IMPORTE-GRP.
014300     02 LNK-IMPORTE-ENT             PIC S9(11).
014400     02 LNK-IMPORTE-DEC             PIC 9(02).
014500 01 LNK-IMPORTE-ALT REDEFINES LNK-IMPORTE-GRP PIC S9(11)V99.
014600*    OK, NF (SIN ORDENANTE), BN (SIN BENEFICIARIO), MC (ORDENANTE
014700*    Y BENEFICIARIO SON LA MISMA CUENTA), IF (SALDO INSUFICIENTE)
014800*    O SE.
014900 01 LNK-RET-STATUS                   PIC X(02).
015000
015100 PROCEDURE DIVISION USING LNK-USR-ORD LNK-USR-DST
015200                          LNK-IMPORTE-GRP LNK-RET-STATUS.
015300*--------------------------------------------------------------*
015400* ABRIR-FICHEROS - CREA LOS MAESTROS SI TODAVIA NO EXISTEN.    *
015500*--------------------------------------------------------------*
015600 ABRIR-FICHEROS.
015700     OPEN I-O CUENTAS CLOSE CUENTAS.
015800     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
015900
016000*--------------------------------------------------------------*
016100* BUSCAR-CUENTA-ORDENANTE - SE COMPRUEBA PRIMERO EL ORDENANTE, *
016200* QUE ES EL QUE PIERDE SALDO Y POR TANTO EL PRIMERO QUE DEBE   *
016300* EXISTIR.                                                      *
016400*--------------------------------------------------------------*
016500 BUSCAR-CUENTA-ORDENANTE.
016600*    RECORRIDO SECUENCIAL DEL MAESTRO DE CUENTAS, IGUAL QUE EN
016700*    BNKDEP Y BNKWDR, YA QUE NO HAY CLAVE ALTERNATIVA POR
016800*    USUARIO.
016900     MOVE 0 TO CTA-ORD-ENCONTRADA.
017000     OPEN INPUT CUENTAS.
017100     IF FSC NOT = "00"
017200         GO TO PSYS-ERR.
017300
017400 LECTURA-ORD.
017500     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-ORD.
017600     IF CTA-USR = LNK-USR-ORD
017700         MOVE 1 TO CTA-ORD-ENCONTRADA
017800         MOVE CTA-NUM TO CTA-NUM-ORD
017900         GO TO FIN-LECTURA-ORD.
018000     GO TO LECTURA-ORD.
018100
018200 FIN-LECTURA-ORD.
018300     CLOSE CUENTAS.
018400
018500*    SIN CUENTA ORDENANTE NO HAY TRANSFERENCIA POSIBLE.
018600     IF CTA-ORD-ENCONTRADA = 0
018700         MOVE "NF" TO LNK-RET-STATUS
018800         GO TO FIN-SUBPROGRAMA.
018900
019000*--------------------------------------------------------------*
019100* BUSCAR-CUENTA-BENEFICIARIA - MISMO RECORRIDO SECUENCIAL,     *
019200* AHORA BUSCANDO AL USUARIO DESTINO.                            *
019300*--------------------------------------------------------------*
019400 BUSCAR-CUENTA-BENEFICIARIA.
019500     MOVE 0 TO CTA-DST-ENCONTRADA.
019600     OPEN INPUT CUENTAS.
019700     IF FSC NOT = "00"
019800         GO TO PSYS-ERR.
019900
020000 LECTURA-DST.
020100     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-DST.
020200     IF CTA-USR = LNK-USR-DST
020300         MOVE 1 TO CTA-DST-ENCONTRADA
020400         MOVE CTA-NUM TO CTA-NUM-DST
020500         GO TO FIN-LECTURA-DST.
020600     GO TO LECTURA-DST.
020700
020800 FIN-LECTURA-DST.
020900     CLOSE CUENTAS.
021000
021100*    EL BENEFICIARIO SE COMPRUEBA DESPUES DEL ORDENANTE, CON SU
021200*    PROPIO CODIGO "BN" PARA DISTINGUIRLO DEL "NF" DEL ORDENANTE.
021300     IF CTA-DST-ENCONTRADA = 0
021400         MOVE "BN" TO LNK-RET-STATUS
021500         GO TO FIN-SUBPROGRAMA.
021600
021700*--------------------------------------------------------------*
021800* COMPROBAR-CUENTAS-DISTINTAS - UNA TRANSFERENCIA EXIGE DOS    *
021900* CUENTAS DISTINTAS; SI EL ORDENANTE SE HA DADO A SI MISMO     *
022000* COMO BENEFICIARIO SE RECHAZA ANTES DE TOCAR EL SALDO, PARA   *
022100* QUE NO QUEDEN ANOTADOS DOS MOVIMIENTOS "TRANSFER" CON EL     *
022200* MISMO ORIGEN Y DESTINO.                                       *
022300*--------------------------------------------------------------*
022400 COMPROBAR-CUENTAS-DISTINTAS.
022500     IF CTA-NUM-ORD = CTA-NUM-DST
022600         MOVE "MC" TO LNK-RET-STATUS
022700         GO TO FIN-SUBPROGRAMA.
022800
022900*--------------------------------------------------------------*
023000* COMPROBAR-SALDO-ORDENANTE - RECHAZA LA TRANSFERENCIA SI EL   *
023100* IMPORTE SUPERA ESTRICTAMENTE EL SALDO DEL ORDENANTE.          *
023200*--------------------------------------------------------------*
023300 COMPROBAR-SALDO-ORDENANTE.
023400     OPEN I-O CUENTAS.
023500     IF FSC NOT = "00"
023600         GO TO PSYS-ERR.
023700     MOVE CTA-NUM-ORD TO CTA-NUM.
023800     READ CUENTAS INVALID KEY GO TO PSYS-ERR.
023900
024000*    COMPARACION ESTRICTA: SOLO SE RECHAZA CUANDO EL IMPORTE
024100*    SUPERA EL SALDO, NUNCA CUANDO LO IGUALA.
024200     IF LNK-IMPORTE-ALT > CTA-SALDO-ALT
024300         CLOSE CUENTAS
024400         MOVE "IF" TO LNK-RET-STATUS
024500         GO TO FIN-SUBPROGRAMA.
024600
024700*--------------------------------------------------------------*
024800* ACTUALIZAR-SALDO-ORDENANTE - SE REBAJA EL SALDO DEL ORDENANTE*
024900* CON EL MISMO COMPUTE ROUNDED DE LA PETICION 0103.             *
025000*--------------------------------------------------------------*
025100 ACTUALIZAR-SALDO-ORDENANTE.
025200     COMPUTE CTA-SALDO-ALT ROUNDED = CTA-SALDO-ALT - LNK-IMPORTE-ALT.
025300     MOVE CTA-SALDO-ALT TO SALDO-ORD-ALT.
025400     REWRITE CUENTA-REG INVALID KEY GO TO PSYS-ERR.
025500     CLOSE CUENTAS.
025600
025700*--------------------------------------------------------------*
025800* ACTUALIZAR-SALDO-BENEFICIARIO - SE RELEE LA CUENTA DESTINO   *
025900* POR SU CLAVE Y SE LE SUMA EL MISMO IMPORTE.                   *
026000*--------------------------------------------------------------*
026100 ACTUALIZAR-SALDO-BENEFICIARIO.
026200     OPEN I-O CUENTAS.
026300     IF FSC NOT = "00"
026400         GO TO PSYS-ERR.
026500     MOVE CTA-NUM-DST TO CTA-NUM.
026600     READ CUENTAS INVALID KEY GO TO PSYS-ERR.
026700
026800*    A LA CUENTA BENEFICIARIA SE LE SUMA EL MISMO IMPORTE QUE
026900*    SE LE REBAJO AL ORDENANTE; EL TOTAL DEL SISTEMA NO CAMBIA.
027000     COMPUTE CTA-SALDO-ALT ROUNDED = CTA-SALDO-ALT + LNK-IMPORTE-ALT.
027100     MOVE CTA-SALDO-ALT TO SALDO-DST-ALT.
027200     REWRITE CUENTA-REG INVALID KEY GO TO PSYS-ERR.
027300     CLOSE CUENTAS.
027400
027500*--------------------------------------------------------------*
027600* ANOTAR-MOVIMIENTOS - SE ESCRIBEN LOS DOS APUNTES, UNO POR    *
027700* CADA CUENTA, AMBOS CON LA MISMA FECHA-HORA Y EL MISMO PAR     *
027800* ORIGEN/DESTINO.                                                *
027900*--------------------------------------------------------------*
028000 ANOTAR-MOVIMIENTOS.
028100*    SE FECHAN LOS DOS APUNTES CON LA FECHA-HORA DEL SISTEMA.
028200     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
028300*    SE RECORRE EL MAESTRO DE MOVIMIENTOS PARA HALLAR EL MAYOR
028400*    MOV-NUM EXISTENTE.
028500     MOVE 0 TO LAST-MOV-NUM.
028600     OPEN INPUT MOVIMIENTOS.
028700     IF FSM NOT = "00"
028800         GO TO PSYS-ERR.
028900
029000 LECTURA-MOV.
029100     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
029200     IF MOV-NUM > LAST-MOV-NUM
029300         MOVE MOV-NUM TO LAST-MOV-NUM.
029400     GO TO LECTURA-MOV.
029500
029600 FIN-LECTURA-MOV.
029700     CLOSE MOVIMIENTOS.
029800
029900     OPEN I-O MOVIMIENTOS.
030000     IF FSM NOT = "00"
030100         GO TO PSYS-ERR.
030200
030300*    PRIMERA ANOTACION -LA DEL LADO ORDENANTE-.
030400*    NUEVO NUMERO DE MOVIMIENTO, FECHADO, PARA EL PRIMER APUNTE.
030500     ADD 1 TO LAST-MOV-NUM.
030600     MOVE LAST-MOV-NUM TO MOV-NUM.
030700     MOVE ANO TO MOV-FEC-ANO.
030800     MOVE MES TO MOV-FEC-MES.
030900     MOVE DIA TO MOV-FEC-DIA.
031000     MOVE HORAS TO MOV-FEC-HOR.
031100     MOVE MINUTOS TO MOV-FEC-MIN.
031200     MOVE SEGUNDOS TO MOV-FEC-SEG.
031300     MOVE LNK-IMPORTE-ALT TO MOV-IMPORTE-ALT.
031400*    EL TIPO ES SIEMPRE "TRANSFER", TANTO PARA EL APUNTE DE
031500*    CARGO COMO PARA EL DE ABONO; LO QUE LOS DISTINGUE ES EL
031600*    NUMERO DE MOVIMIENTO, NO EL TIPO.
031700     MOVE "TRANSFER" TO MOV-TIPO.
031800     MOVE CTA-NUM-ORD TO MOV-CTA-ORIGEN.
031900     MOVE CTA-NUM-DST TO MOV-CTA-DESTINO.
032000     WRITE MOVIMIENTO-REG INVALID KEY GO TO PSYS-ERR.
032100
032200*    SEGUNDA ANOTACION -LA DEL LADO BENEFICIARIO, MISMA PAREJA
032300*    DE CUENTAS ORIGEN/DESTINO QUE LA PRIMERA, SOLO CAMBIA EL
032400*    NUMERO DE MOVIMIENTO-.
032500     ADD 1 TO LAST-MOV-NUM.
032600     MOVE LAST-MOV-NUM TO MOV-NUM.
032700*    EL RESTO DE LOS CAMPOS -FECHA, IMPORTE, TIPO, ORIGEN Y
032800*    DESTINO- QUEDAN TAL COMO LOS DEJO EL PRIMER WRITE; SOLO
032900*    CAMBIA LA CLAVE.
033000     WRITE MOVIMIENTO-REG INVALID KEY GO TO PSYS-ERR.
033100
033200     CLOSE MOVIMIENTOS.
033300
033400*    TRANSFERENCIA COMPLETA: LAS DOS CUENTAS ACTUALIZADAS Y
033500*    LOS DOS MOVIMIENTOS ANOTADOS.
033600     MOVE "OK" TO LNK-RET-STATUS.
033700     GO TO FIN-SUBPROGRAMA.
033800
033900*    ERROR DE APERTURA, LECTURA O ESCRITURA EN CUALQUIERA DE
034000*    LOS DOS MAESTROS CAE AQUI.
034100 PSYS-ERR.
034200     MOVE "SE" TO LNK-RET-STATUS.
034300
034400 FIN-SUBPROGRAMA.
034500     EXIT PROGRAM.
