000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKPOST.
000300*--------------------------------------------------------------*
000400* BNKPOST - MOTOR DE CONTABILIZACION (POSTING ENGINE)          *
000500* LEE EL FICHERO DE SOLICITUDES Y REPARTE CADA UNA AL          *
000600* SUBPROGRAMA QUE LA RESUELVE SEGUN SU TIPO DE OPERACION:      *
000700* ALTA, INGRESO, RETIRADA, TRANSFERENCIA, CIERRE O EXTRACTO.   *
000800* EL TIPO DE OPERACION LO TRAE CADA REGISTRO DEL FICHERO DE    *
000900* SOLICITUDES, EN LUGAR DE SELECCIONARSE DESDE UN MENU.        *
001000*--------------------------------------------------------------*
001100 AUTHOR. J. ARANDA MOLINA.
001200 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001300 DATE-WRITTEN. 14/03/1988.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001600*--------------------------------------------------------------*
001700* HISTORIAL DE MODIFICACIONES                                  *
001800*--------------------------------------------------------------*
001900* 14/03/88 JAM  0000  ALTA INICIAL DEL PROGRAMA.                *
002000* 02/09/88 JAM  0014  SE AÑADE CIERRE DE SESION POR LOTE.       *
002100* 21/01/90 MCR  0033  CORRECCION EN EL CONTROL DE FIN DE        *
002200*                     FICHERO DE SOLICITUDES.                  *
002300* 11/11/91 MCR  0047  NUEVO CODIGO DE SOLICITUD "STATEMENT".    *
002400* 07/06/93 JAM  0058  SE NORMALIZAN LOS CODIGOS DE RETORNO.     *
002500* 30/08/95 PLR  0071  REVISION GENERAL DE COMENTARIOS.          *
002600* 19/11/98 PLR  0090  AÑO 2000: MOV-FECHA Y TODAS LAS FECHAS DE *
002700*                     TRABAJO PASAN A CUATRO DIGITOS DE ANO.    *
002800* 04/02/99 PLR  0091  PRUEBAS DE PASO DE SIGLO SOBRE SOLICITUD. *
002900* 17/05/01 SRG  0103  SE AÑADE CONTADOR DE SOLICITUDES RECHAZA- *
003000*                     DAS PARA EL OPERADOR DE TURNO.            *
003100* 22/10/04 SRG  0118  LIMPIEZA DE CODIGO MUERTO DEL MENU VIEJO. *
003200*--------------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*    FICHERO DE ENTRADA DEL LOTE: UNA SOLICITUD POR REGISTRO,
003900*    GENERADO POR EL SISTEMA QUE SUSTITUYO AL CAJERO INTERACTIVO.
004000     SELECT SOLICITUDES ASSIGN TO "SOLICIT"
004100     ORGANIZATION IS SEQUENTIAL
004200     ACCESS MODE IS SEQUENTIAL
004300     FILE STATUS IS FSS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700*    REGISTRO DE SOLICITUD: TRAE EN SOL-TIPO EL EQUIVALENTE AL
004800*    ANTIGUO CHOICE DEL MENU, Y EN LOS DEMAS CAMPOS TODOS LOS
004900*    DATOS QUE CADA SUBPROGRAMA NECESITA PARA RESOLVERLA.
005000 FD SOLICITUDES
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID IS "solicitudes.ubd".
005300 01 SOLICITUD-REG.
005400*        REGISTER, DEPOSIT, WITHDRAW, TRANSFER, CLOSE O
005500*        STATEMENT: DECIDE A QUE SUBPROGRAMA SE LLAMA ABAJO.
005600     02 SOL-TIPO            PIC X(08).
005700     02 SOL-USR             PIC 9(09).
005800*        VISTA ALFANUMERICA DE SOL-USR, PARA LOS CASOS EN QUE
005900*        CONVIENE TRATAR EL USUARIO COMO TEXTO.
006000     02 SOL-USR-ALT REDEFINES SOL-USR PIC X(09).
006100*        NOMBRE Y CLAVE SOLO SE USAN EN REGISTER.
006200     02 SOL-NOMBRE           PIC X(30).
006300     02 SOL-CLAVE            PIC X(30).
006400*        USUARIO DESTINO, SOLO EN TRANSFER.
006500     02 SOL-USR-DEST         PIC 9(09).
006600*        IMPORTE PARTIDO EN ENTERA Y DECIMAL, COMO EN TODOS
006700*        LOS FICHEROS DEL BANCO.
006800     02 SOL-IMPORTE-GRP.
006900         03 SOL-IMPORTE-ENT  PIC S9(11).
007000         03 SOL-IMPORTE-DEC  PIC 9(02).
007100*        VISTA UNICA DEL IMPORTE; NO LA USA NINGUN CALL, PERO
007200*        SE DEJA PREPARADA PARA DISPLAYS DE DIAGNOSTICO.
007300     02 SOL-IMPORTE-ALT REDEFINES SOL-IMPORTE-GRP
007400                              PIC S9(11)V99.
007500*        INTERVALO DE FECHAS, SOLO EN STATEMENT.
007600     02 SOL-FECHA-INI        PIC 9(08).
007700     02 SOL-FECHA-FIN        PIC 9(08).
007800     02 FILLER               PIC X(14).
007900
008000 WORKING-STORAGE SECTION.
008100*    CODIGO DE ESTADO DEL FICHERO DE SOLICITUDES.
008200 77 FSS                      PIC X(02).
008300     88 FSS-OK                VALUE "00".
008400*    CODIGO DE RETORNO QUE DEVUELVE EL SUBPROGRAMA LLAMADO EN
008500*    CADA VUELTA DEL BUCLE.
008600 77 RET-STATUS                PIC X(02).
008700*    NUMERO DE USUARIO QUE DEVUELVE BNKREG AL DAR DE ALTA.
008800 77 RET-USR                   PIC 9(09) COMP.
008900*    CONTADORES DE CIERRE DEL LOTE, PARA EL RESUMEN FINAL.
009000 77 SOLICITUDES-LEIDAS        PIC 9(07) COMP.
009100 77 SOLICITUDES-RECHAZADAS    PIC 9(07) COMP.
009200
009300*    AREA DE DESGLOSE DE FECHA-HORA DEL SISTEMA, IGUAL QUE LA
009400*    QUE USAN TODOS LOS SUBPROGRAMAS QUE FECHAN UN MOVIMIENTO.
009500 01 CAMPOS-FECHA.
009600     05 FECHA.
009700         10 ANO               PIC 9(4).
009800         10 MES               PIC 9(2).
009900         10 DIA               PIC 9(2).
010000     05 HORA.
010100         10 HORAS             PIC 9(2).
010200         10 MINUTOS           PIC 9(2).
010300         10 SEGUNDOS          PIC 9(2).
010400         10 MILISEGUNDOS      PIC 9(2).
010500     05 DIF-GMT               PIC S9(4).
010600*    VISTA REDEFINIDA QUE DEJA LA FECHA DEL DIA EN UN SOLO
010700*    CAMPO AAAAMMDD, PARA LA CABECERA DEL LISTADO DE EJECUCION.
010800 01 FECHA-NUMERICA REDEFINES CAMPOS-FECHA.
010900     05 FECHA-YMD             PIC 9(08).
011000     05 FILLER                PIC X(12).
011100
011200 PROCEDURE DIVISION.
011300*--------------------------------------------------------------*
011400* IMPRIMIR-CABECERA - ROTULO DE ARRANQUE DEL LOTE, CON LA      *
011500* FECHA DEL DIA TOMADA DEL RELOJ DEL SISTEMA.                  *
011600*--------------------------------------------------------------*
011700 IMPRIMIR-CABECERA.
011800*    ENCABEZADO DE LA EJECUCION, IGUAL QUE EL DEL CAJERO PERO
011900*    SOBRE CONSOLA DE LOTE EN VEZ DE PANTALLA DE CLIENTE.
012000     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
012100     DISPLAY "UNIZARBANK - MOTOR DE CONTABILIZACION BNKPOST".
012200     DISPLAY "FECHA DE EJECUCION: " FECHA-YMD.
012300
012400*--------------------------------------------------------------*
012500* ABRIR-FICHEROS - PONE A CERO LOS DOS CONTADORES DEL LOTE Y   *
012600* ABRE EL FICHERO DE SOLICITUDES ANTES DE EMPEZAR A REPARTIR.  *
012700*--------------------------------------------------------------*
012800 ABRIR-FICHEROS.
012900     MOVE 0 TO SOLICITUDES-LEIDAS.
013000     MOVE 0 TO SOLICITUDES-RECHAZADAS.
013100     OPEN INPUT SOLICITUDES.
013200     IF FSS NOT = "00"
013300         GO TO PSYS-ERR.
013400
013500*--------------------------------------------------------------*
013600* LECTURA-SOLICITUD - CORAZON DEL MOTOR: POR CADA SOLICITUD    *
013700* SE MIRA SOL-TIPO Y SE LLAMA AL UNICO SUBPROGRAMA QUE SABE     *
013800* RESOLVERLA; EL RESTO DE LOS IF QUEDAN SIN EFECTO.            *
013900*--------------------------------------------------------------*
014000 LECTURA-SOLICITUD.
014100     READ SOLICITUDES NEXT RECORD AT END GO TO FIN-LOTE.
014200     ADD 1 TO SOLICITUDES-LEIDAS.
014300
014400*    SE LIMPIA EL CODIGO DE RETORNO ANTES DE CADA LLAMADA, PARA
014500*    QUE UNA SOLICITUD DE TIPO DESCONOCIDO NO ARRASTRE EL
014600*    ESTADO DE LA ANTERIOR.
014700     MOVE "  " TO RET-STATUS.
014800
014900*    ALTA DE CLIENTE: BNKREG DEVUELVE EL NUMERO DE USUARIO
015000*    ASIGNADO EN RET-USR, ADEMAS DEL CODIGO DE ESTADO.
015100     IF SOL-TIPO = "REGISTER"
015200         CALL "BNKREG" USING SOL-NOMBRE SOL-CLAVE
015300                             RET-STATUS RET-USR
015400         DISPLAY "REGISTER  USR=" RET-USR " EST=" RET-STATUS
015500     END-IF.
015600
015700*    INGRESO EN LA CUENTA DE SOL-USR POR EL IMPORTE DE LA
015800*    SOLICITUD.
015900     IF SOL-TIPO = "DEPOSIT"
016000         CALL "BNKDEP" USING SOL-USR SOL-IMPORTE-GRP RET-STATUS
016100         DISPLAY "DEPOSIT   USR=" SOL-USR " EST=" RET-STATUS
016200     END-IF.
016300
016400*    REINTEGRO DE LA CUENTA DE SOL-USR; BNKWDR DEVUELVE "IF"
016500*    SI EL SALDO NO LLEGA PARA CUBRIR EL IMPORTE.
016600     IF SOL-TIPO = "WITHDRAW"
016700         CALL "BNKWDR" USING SOL-USR SOL-IMPORTE-GRP RET-STATUS
016800         DISPLAY "WITHDRAW  USR=" SOL-USR " EST=" RET-STATUS
016900     END-IF.
017000
017100*    TRANSFERENCIA ENTRE SOL-USR Y SOL-USR-DEST, RESUELTA POR
017200*    BNKTRF CON SUS DOS ANOTACIONES, ORDENANTE Y BENEFICIARIO.
017300     IF SOL-TIPO = "TRANSFER"
017400         CALL "BNKTRF" USING SOL-USR SOL-USR-DEST
017500                             SOL-IMPORTE-GRP RET-STATUS
017600         DISPLAY "TRANSFER  USR=" SOL-USR " DST=" SOL-USR-DEST
017700                 " EST=" RET-STATUS
017800     END-IF.
017900
018000*    BAJA COMPLETA DE SOL-USR: MOVIMIENTOS, CUENTA Y USUARIO,
018100*    EN ESE ORDEN, DENTRO DE BNKCLS.
018200     IF SOL-TIPO = "CLOSE"
018300         CALL "BNKCLS" USING SOL-USR RET-STATUS
018400         DISPLAY "CLOSE     USR=" SOL-USR " EST=" RET-STATUS
018500     END-IF.
018600
018700*    EXTRACTO DE SOL-USR ENTRE SOL-FECHA-INI Y SOL-FECHA-FIN,
018800*    AMBOS EXTREMOS INCLUIDOS.
018900     IF SOL-TIPO = "STATEMENT"
019000         CALL "BNKSTM" USING SOL-USR SOL-FECHA-INI SOL-FECHA-FIN
019100                             RET-STATUS
019200         DISPLAY "STATEMENT USR=" SOL-USR " EST=" RET-STATUS
019300     END-IF.
019400
019500*    CUALQUIER CODIGO DE RETORNO DISTINTO DE "OK" CUENTA COMO
019600*    SOLICITUD RECHAZADA, INCLUIDO UN SOL-TIPO NO RECONOCIDO
019700*    (QUE DEJA RET-STATUS A BLANCOS).
019800     IF RET-STATUS NOT = "OK"
019900         ADD 1 TO SOLICITUDES-RECHAZADAS.
020000
020100     GO TO LECTURA-SOLICITUD.
020200
020300 FIN-LOTE.
020400*    RESUMEN DE CIERRE DEL LOTE PARA EL OPERADOR DE TURNO,
020500*    AÑADIDO EN LA PETICION 0103.
020600     CLOSE SOLICITUDES.
020700     DISPLAY "SOLICITUDES LEIDAS     : " SOLICITUDES-LEIDAS.
020800     DISPLAY "SOLICITUDES RECHAZADAS : " SOLICITUDES-RECHAZADAS.
020900     STOP RUN.
021000
021100*    ERROR DE APERTURA DEL FICHERO DE SOLICITUDES; SE SACA EL
021200*    FILE STATUS PARA QUE EL OPERADOR SEPA QUE PASO.
021300 PSYS-ERR.
021400     DISPLAY "BNKPOST - ERROR DE APERTURA, FSS=" FSS.
021500     STOP RUN.
