000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKLST.
000300*--------------------------------------------------------------*
000400* BNKLST - LISTADO GENERAL DEL BANCO                           *
000500* RECORRE, SIN FILTRO NINGUNO, LOS TRES MAESTROS DEL BANCO UNO *
000600* DETRAS DE OTRO, MOSTRANDO POR PANTALLA TODOS LOS USUARIOS,   *
000700* TODAS LAS CUENTAS Y TODOS LOS MOVIMIENTOS, PARA QUE EL       *
000800* OPERADOR DE TURNO PUEDA REVISAR EL CONTENIDO COMPLETO DE LOS *
000900* FICHEROS SIN TENER QUE CONSULTARLOS UNO A UNO POR CLAVE.     *
001000*--------------------------------------------------------------*
001100 AUTHOR. J. ABAD MARTINEZ.
001200 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001300 DATE-WRITTEN. 14/03/1988.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001600*--------------------------------------------------------------*
001700* HISTORIAL DE MODIFICACIONES                                  *
001800*--------------------------------------------------------------*
001900* 14/03/88 JAM  0000  ALTA INICIAL (CARGA DE DATOS DE PRUEBA).  *
002000* 22/10/94 SRG  0066  SE CONVIERTE EN LISTADO GENERAL DE        *
002100*                     USUARIOS, CUENTAS Y MOVIMIENTOS.          *
002200* 19/11/98 PLR  0090  AÑO 2000: SIN CAMBIOS, SE REVISA POR SI   *
002300*                     ACASO.                                    *
002400* 22/10/04 SRG  0118  SE AÑADEN LOS CONTADORES DE CIERRE POR    *
002500*                     FICHERO PARA EL OPERADOR DE TURNO.        *
002600*--------------------------------------------------------------*
002700
002800 ENVIRONMENT DIVISION.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200*    LOS TRES MAESTROS DEL BANCO, TODOS OPTIONAL PORQUE EL
003300*    LISTADO DEBE POR PODER CORRER EN UNA INSTALACION NUEVA
003400*    SIN DATOS TODAVIA.
003500*    EL MAESTRO DE USUARIOS SE ABRE SOLO EN LECTURA EN TODO
003600*    ESTE PROGRAMA; NINGUN BLOQUE DEL LISTADO ESCRIBE NADA.
003700     SELECT OPTIONAL USUARIOS ASSIGN TO DISK
003800     ORGANIZATION IS INDEXED
003900     ACCESS MODE IS DYNAMIC
004000     RECORD KEY IS USR-NUM
004100     FILE STATUS IS FSU.
004200
004300*    MAESTRO DE CUENTAS, TAMBIEN OPTIONAL Y TAMBIEN DE SOLO
004400*    LECTURA.
004500     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
004600     ORGANIZATION IS INDEXED
004700     ACCESS MODE IS DYNAMIC
004800     RECORD KEY IS CTA-NUM
004900     FILE STATUS IS FSC.
005000
005100*    MAESTRO DE MOVIMIENTOS, EL MAS GRANDE DE LOS TRES Y EL
005200*    QUE SUELE TARDAR MAS EN RECORRERSE.
005300     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
005400     ORGANIZATION IS INDEXED
005500     ACCESS MODE IS DYNAMIC
005600     RECORD KEY IS MOV-NUM
005700     FILE STATUS IS FSM.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100*    LOS TRES FD SIGUIENTES REPITEN, CAMPO A CAMPO, EL LAYOUT
006200*    DE LOS MAESTROS TAL COMO LOS ESCRIBEN BNKREG, BNKDEP,
006300*    BNKWDR Y BNKTRF; ESTE PROGRAMA NO COPIA NADA, SOLO LEE.
006400*    REGISTRO DE USUARIO: CLAVE, NOMBRE Y CONTRASEÑA, IGUAL
006500*    QUE EN BNKREG Y EN EL RESTO DE PROGRAMAS QUE LO TOCAN.
006600 FD USUARIOS
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID IS "usuarios.ubd".
006900 01 USUARIO-REG.
007000*        CLAVE UNICA DEL USUARIO, ASIGNADA EN BNKREG.
007100     02 USR-NUM                PIC 9(09).
007200*        NOMBRE DEL TITULAR TAL COMO SE DIO DE ALTA.
007300     02 USR-NOMBRE              PIC X(30).
007400*        CONTRASEÑA; NO SE MUESTRA EN ESTE LISTADO.
007500     02 USR-CLAVE               PIC X(30).
007600     02 FILLER                  PIC X(11).
007700
007800*    REGISTRO DE CUENTA: TITULAR Y SALDO PARTIDO EN ENTERA Y
007900*    DECIMAL, CON SU VISTA REDEFINIDA PARA EL DISPLAY.
008000*    EL SALDO QUE SE VE AQUI ES EL QUE DEJO BNKDEP, BNKWDR O
008100*    BNKTRF TRAS SU ULTIMO MOVIMIENTO; ESTE PROGRAMA NO LO
008200*    RECALCULA, SOLO LO MUESTRA.
008300 FD CUENTAS
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID IS "cuentas.ubd".
008600 01 CUENTA-REG.
008700*        CLAVE UNICA DE LA CUENTA, ASIGNADA EN BNKREG.
008800     02 CTA-NUM                 PIC 9(09).
008900*        USUARIO TITULAR, ENLACE CON USUARIO-REG.
009000     02 CTA-USR                  PIC 9(09).
009100     02 CTA-SALDO-GRP.
009200         03 CTA-SALDO-ENT         PIC S9(11).
009300         03 CTA-SALDO-DEC         PIC 9(02).
009400*        SALDO EN UN SOLO CAMPO CON SIGNO Y PUNTO DECIMAL,
009500*        PARA EL DISPLAY; EN EL FICHERO VIAJA SIEMPRE PARTIDO.
009600     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
009700     02 FILLER                    PIC X(09).
009800
009900*    REGISTRO DE MOVIMIENTO, IGUAL QUE EN TODOS LOS DEMAS
010000*    PROGRAMAS QUE LEEN EL MAESTRO DE MOVIMIENTOS.
010100*    EL TERCER Y ULTIMO FD: MISMOS OCHENTA BYTES QUE EN
010200*    BNKPOST, BNKSTM Y BNKRNG.
010300 FD MOVIMIENTOS
010400     LABEL RECORD STANDARD
010500     VALUE OF FILE-ID IS "movimientos.ubd".
010600 01 MOVIMIENTO-REG.
010700*        CLAVE UNICA DEL MOVIMIENTO, ASIGNADA DE FORMA
010800*        CORRELATIVA EN BNKDEP, BNKWDR Y BNKTRF.
010900     02 MOV-NUM                   PIC 9(09).
011000*        FECHA-HORA COMPLETA, AÑADMMDDHHMMSS.
011100     02 MOV-FECHA                  PIC 9(14).
011200*        DESGLOSE DE LA FECHA-HORA PARA PODERLA SACAR POR
011300*        PANTALLA SIN TENER QUE RECORTAR EL CAMPO A MANO.
011400     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
011500         03 MOV-FEC-ANO             PIC 9(04).
011600         03 MOV-FEC-MES             PIC 9(02).
011700         03 MOV-FEC-DIA             PIC 9(02).
011800         03 MOV-FEC-HOR             PIC 9(02).
011900         03 MOV-FEC-MIN             PIC 9(02).
012000         03 MOV-FEC-SEG             PIC 9(02).
012100*        IMPORTE PARTIDO EN ENTERA Y DECIMAL, COMO EN TODOS
012200*        LOS FICHEROS DEL BANCO.
012300     02 MOV-IMPORTE-GRP.
012400         03 MOV-IMPORTE-ENT         PIC S9(11).
012500         03 MOV-IMPORTE-DEC         PIC 9(02).
012600*        VISTA UNICA PARA EL DISPLAY DE LISTAR-MOVIMIENTOS.
012700     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
012800*        DEPOSIT, WITHDRAW O TRANSFER.
012900     02 MOV-TIPO                    PIC X(08).
013000*        CUENTA DEBITADA (EN DEPOSIT VIENE A CEROS).
013100     02 MOV-CTA-ORIGEN              PIC 9(09).
013200*        CUENTA ABONADA (EN WITHDRAW VIENE A CEROS).
013300     02 MOV-CTA-DESTINO             PIC 9(09).
013400     02 FILLER                      PIC X(18).
013500
013600 WORKING-STORAGE SECTION.
013700*    CODIGOS DE ESTADO DE LOS TRES FICHEROS MAESTROS.
013800 77 FSU                           PIC X(02).
013900     88 FSU-OK                VALUE "00".
014000 77 FSC                           PIC X(02).
014100     88 FSC-OK                VALUE "00".
014200 77 FSM                           PIC X(02).
014300     88 FSM-OK                VALUE "00".
014400*    CONTADORES DE CIERRE, UNO POR FICHERO, QUE SE SACAN AL
014500*    PIE DE CADA BLOQUE DEL LISTADO PARA EL OPERADOR DE TURNO.
014600 77 USUARIOS-LISTADOS               PIC 9(07) COMP.
014700*    LOS TRES CONTADORES VAN EN COMP PORQUE SOLO SE USAN
014800*    PARA SUMAR Y COMPARAR, NUNCA PARA SACAR EDICION DE CEROS.
014900 77 CUENTAS-LISTADAS                PIC 9(07) COMP.
015000 77 MOVS-LISTADOS                   PIC 9(07) COMP.
015100
015200 PROCEDURE DIVISION.
015300*--------------------------------------------------------------*
015400* LISTAR-USUARIOS - RECORRE EL MAESTRO DE USUARIOS DE PRINCIPIO*
015500* A FIN, SIN NINGUN FILTRO, Y SACA CADA FICHA POR PANTALLA.    *
015600*--------------------------------------------------------------*
015700 LISTAR-USUARIOS.
015800*    CONTADOR A CERO Y CABECERA DE BLOQUE ANTES DE EMPEZAR
015900*    EL RECORRIDO DEL MAESTRO DE USUARIOS.
016000     MOVE 0 TO USUARIOS-LISTADOS.
016100     DISPLAY "------ USUARIOS ------".
016200     OPEN INPUT USUARIOS.
016300     IF FSU NOT = "00"
016400         GO TO PSYS-ERR.
016500
016600*    BUCLE DE LECTURA SECUENCIAL HASTA FIN DE FICHERO; NO SE
016700*    USA NINGUNA CLAVE, SE RECORRE EN EL ORDEN FISICO.
016800 LECTURA-USR.
016900     READ USUARIOS NEXT RECORD AT END GO TO FIN-LECTURA-USR.
017000     ADD 1 TO USUARIOS-LISTADOS.
017100*    SOLO NUMERO Y NOMBRE; LA CLAVE ES CONFIDENCIAL Y NO SE
017200*    SACA EN NINGUN LISTADO, NI SIQUIERA EN ESTE DE CONSULTA.
017300     DISPLAY "USR=" USR-NUM " NOMBRE=" USR-NOMBRE.
017400     GO TO LECTURA-USR.
017500
017600 FIN-LECTURA-USR.
017700*    SE CIERRA EL FICHERO NADA MAS TERMINAR; LA CONTRASEÑA NO
017800*    SE SACA POR PANTALLA, SOLO EL NUMERO Y EL NOMBRE.
017900     CLOSE USUARIOS.
018000
018100*--------------------------------------------------------------*
018200* LISTAR-CUENTAS - MISMO ESQUEMA QUE LISTAR-USUARIOS, PERO     *
018300* SOBRE EL MAESTRO DE CUENTAS, CON EL SALDO YA RECOMPUESTO.    *
018400*--------------------------------------------------------------*
018500 LISTAR-CUENTAS.
018600*    IGUAL QUE EN EL BLOQUE DE USUARIOS, PERO SOBRE EL
018700*    MAESTRO DE CUENTAS.
018800     MOVE 0 TO CUENTAS-LISTADAS.
018900     DISPLAY "------ CUENTAS ------".
019000     OPEN INPUT CUENTAS.
019100     IF FSC NOT = "00"
019200         GO TO PSYS-ERR.
019300
019400 LECTURA-CTA.
019500*    LECTURA SECUENCIAL, SIN FILTRO, IGUAL QUE EN EL BLOQUE
019600*    DE USUARIOS.
019700     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-CTA.
019800     ADD 1 TO CUENTAS-LISTADAS.
019900*    EL SALDO SE SACA POR LA VISTA REDEFINIDA, CON SIGNO Y
020000*    DOS DECIMALES, EN VEZ DE POR LOS DOS CAMPOS SEPARADOS.
020100     DISPLAY "CTA=" CTA-NUM " USR=" CTA-USR
020200             " SALDO=" CTA-SALDO-ALT.
020300     GO TO LECTURA-CTA.
020400
020500 FIN-LECTURA-CTA.
020600*    SE CIERRA EL MAESTRO DE CUENTAS ANTES DE PASAR AL
020700*    SIGUIENTE BLOQUE DEL LISTADO.
020800     CLOSE CUENTAS.
020900
021000*--------------------------------------------------------------*
021100* LISTAR-MOVIMIENTOS - ULTIMO BLOQUE DEL LISTADO: TODOS LOS    *
021200* MOVIMIENTOS DEL BANCO, DE CUALQUIER CUENTA, SIN FILTRAR.     *
021300*--------------------------------------------------------------*
021400 LISTAR-MOVIMIENTOS.
021500*    TERCER Y ULTIMO BLOQUE DEL LISTADO, SOBRE EL MAESTRO
021600*    DE MOVIMIENTOS, SIN FILTRAR POR CUENTA NI POR FECHA.
021700     MOVE 0 TO MOVS-LISTADOS.
021800     DISPLAY "------ MOVIMIENTOS ------".
021900     OPEN INPUT MOVIMIENTOS.
022000     IF FSM NOT = "00"
022100         GO TO PSYS-ERR.
022200
022300 LECTURA-MOV.
022400*    ULTIMO RECORRIDO SECUENCIAL DEL PROGRAMA.
022500     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
022600     ADD 1 TO MOVS-LISTADOS.
022700*    SE SACAN LAS DOS CUENTAS IMPLICADAS, ADEMAS DEL TIPO Y
022800*    EL IMPORTE, PARA QUE EL LISTADO SIRVA DE RASTRO COMPLETO.
022900     DISPLAY "MOV=" MOV-NUM " FECHA=" MOV-FECHA
023000             " TIPO=" MOV-TIPO " IMPORTE=" MOV-IMPORTE-ALT
023100             " ORIGEN=" MOV-CTA-ORIGEN " DESTINO=" MOV-CTA-DESTINO.
023200     GO TO LECTURA-MOV.
023300
023400 FIN-LECTURA-MOV.
023500*    CIERRE DEL TERCER MAESTRO ANTES DEL RESUMEN FINAL.
023600     CLOSE MOVIMIENTOS.
023700
023800*    RESUMEN FINAL CON LOS TRES CONTADORES DE CIERRE, AÑADIDO
023900*    EN LA PETICION 0118 PARA QUE EL OPERADOR PUEDA CUADRAR
024000*    EL LISTADO SIN TENER QUE CONTAR LINEAS A MANO.
024100*    LOS TRES CONTADORES JUNTOS, UNO POR MAESTRO, PARA QUE
024200*    EL OPERADOR PUEDA CUADRAR EL LISTADO DE UN VISTAZO SIN
024300*    TENER QUE CONTAR LINEAS DE PANTALLA.
024400     DISPLAY "USUARIOS.....: " USUARIOS-LISTADOS.
024500     DISPLAY "CUENTAS......: " CUENTAS-LISTADAS.
024600     DISPLAY "MOVIMIENTOS..: " MOVS-LISTADOS.
024700     STOP RUN.
024800
024900*    CUALQUIER FILE STATUS DISTINTO DE "00" EN CUALQUIERA DE
025000*    LOS TRES MAESTROS CAE AQUI Y PARA TODO EL LISTADO.
025100 PSYS-ERR.
025200*    NO SE DISTINGUE AQUI EN QUE FICHERO FALLO LA APERTURA;
025300*    EL FILE STATUS CONCRETO QUEDA EN FSU, FSC O FSM PARA
025400*    QUE EL OPERADOR LO CONSULTE SI HACE FALTA.
025500     DISPLAY "BNKLST - ERROR DE APERTURA DE FICHEROS."
025600     STOP RUN.
