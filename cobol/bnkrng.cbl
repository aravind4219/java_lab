000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKRNG.
000300*--------------------------------------------------------------*
000400* BNKRNG - MOVIMIENTOS DEL BANCO ENTRE DOS FECHAS              *
000500* A DIFERENCIA DE BNKSTM (QUE FILTRA POR CUENTA Y POR FECHA),  *
000600* AQUI SE LISTAN TODOS LOS MOVIMIENTOS DEL BANCO, DE CUALQUIER *
000700* CUENTA, CUYA FECHA CAIGA DENTRO DEL INTERVALO PEDIDO EN LA   *
000800* TARJETA DE PARAMETROS PARAM.UBD, AMBOS EXTREMOS INCLUIDOS.   *
000900* INFORME AUTONOMO, SIN LINKAGE, PORQUE NO TIENE PROGRAMA      *
001000* LLAMADOR QUE LE PASE LAS FECHAS.                             *
001100*--------------------------------------------------------------*
001200 AUTHOR. P. LAFUENTE ROY.
001300 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001400 DATE-WRITTEN. 30/08/1995.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001700*--------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                  *
001900*--------------------------------------------------------------*
002000* 30/08/95 PLR  0071  ALTA INICIAL (TOMADO DEL FILTRADO DE      *
002100*                     AHORA SOBRE TODO EL BANCO).               *
002200* 19/11/98 PLR  0090  AÑO 2000: INTERVALO DE FECHAS A OCHO      *
002300*                     DIGITOS (AAAAMMDD) EN LUGAR DE SEIS.      *
002400* 04/02/99 PLR  0091  PRUEBAS DE PASO DE SIGLO SOBRE EL FILTRO. *
002500* 22/10/04 SRG  0118  SE AÑADE EL TOTAL DE MOVIMIENTOS AL PIE   *
002600*                     DEL LISTADO, A PETICION DE INTERVENCION.  *
002700*--------------------------------------------------------------*
002800
002900 ENVIRONMENT DIVISION.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300*    TARJETA DE PARAMETROS DE EXPLOTACION: LAS DOS FECHAS QUE
003400*    ACOTAN EL LISTADO LAS PONE EL OPERADOR DE TURNO, NO EL
003500*    PROGRAMA, PORQUE ESTE INFORME NO TIENE LINKAGE SECTION.
003600     SELECT PARAMETROS ASSIGN TO "PARAM"
003700     ORGANIZATION IS SEQUENTIAL
003800     ACCESS MODE IS SEQUENTIAL
003900     FILE STATUS IS FSP.
004000
004100*    FICHERO MAESTRO DE MOVIMIENTOS, ABIERTO SOLO EN LECTURA:
004200*    ESTE PROGRAMA ES UN LISTADO, NUNCA MODIFICA NADA.
004300     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
004400     ORGANIZATION IS INDEXED
004500     ACCESS MODE IS DYNAMIC
004600     RECORD KEY IS MOV-NUM
004700     FILE STATUS IS FSM.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100*    REGISTRO DE LA TARJETA DE PARAMETROS: FECHA INICIAL Y
005200*    FECHA FINAL DEL INTERVALO, AMBAS EN FORMATO AAAAMMDD.
005300 FD PARAMETROS
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID IS "parametros.ubd".
005600 01 PARAMETRO-REG.
005700*        FECHA MAS ANTIGUA DEL INTERVALO A LISTAR.
005800     02 PARAM-FECHA-INI      PIC 9(08).
005900*        FECHA MAS RECIENTE DEL INTERVALO A LISTAR.
006000     02 PARAM-FECHA-FIN       PIC 9(08).
006100*        RELLENO HASTA LOS CUARENTA BYTES DE LA TARJETA,
006200*        POR SI ALGUN DIA SE AÑADEN MAS PARAMETROS.
006300     02 FILLER                PIC X(20).
006400
006500*    REGISTRO DE MOVIMIENTO: MISMO LAYOUT QUE EN BNKSTM Y
006600*    BNKPOST, PORQUE ES EL MISMO FICHERO MAESTRO DEL BANCO.
006700 FD MOVIMIENTOS
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "movimientos.ubd".
007000 01 MOVIMIENTO-REG.
007100*        NUMERO DE MOVIMIENTO, CLAVE UNICA DEL FICHERO.
007200     02 MOV-NUM                  PIC 9(09).
007300*        VISTA ALFANUMERICA DEL NUMERO DE MOVIMIENTO, PARA
007400*        LOS CASOS EN QUE CONVIENE TRATARLO COMO TEXTO.
007500     02 MOV-NUM-ALT REDEFINES MOV-NUM PIC X(09).
007600     02 MOV-FECHA                 PIC 9(14).
007700*        DESGLOSE DE LA FECHA-HORA EN SUS COMPONENTES, PARA
007800*        PODER COMPARAR SOLO LA PARTE DE FECHA CON LA TARJETA
007900*        DE PARAMETROS SIN QUE LA HORA ESTORBE LA COMPARACION.
008000     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
008100         03 MOV-FEC-ANO            PIC 9(04).
008200         03 MOV-FEC-MES            PIC 9(02).
008300         03 MOV-FEC-DIA            PIC 9(02).
008400         03 MOV-FEC-HOR            PIC 9(02).
008500         03 MOV-FEC-MIN            PIC 9(02).
008600         03 MOV-FEC-SEG            PIC 9(02).
008700*        IMPORTE PARTIDO EN ENTERA Y DECIMAL, COMO EN TODOS
008800*        LOS FICHEROS DEL BANCO, MAS SU VISTA REDEFINIDA PARA
008900*        PODER SACARLO EN UN SOLO DISPLAY CON EL SIGNO Y LOS
009000*        DOS DECIMALES JUNTOS.
009100     02 MOV-IMPORTE-GRP.
009200         03 MOV-IMPORTE-ENT        PIC S9(11).
009300         03 MOV-IMPORTE-DEC        PIC 9(02).
009400*        VISTA UNICA DEL IMPORTE, CON SIGNO Y PUNTO DECIMAL,
009500*        PARA NO TENER QUE MONTARLO A MANO EN CADA DISPLAY.
009600     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
009700*        TIPO DE ANOTACION: DEPOSIT, WITHDRAW O TRANSFER.
009800     02 MOV-TIPO                   PIC X(08).
009900*        CUENTA QUE ORIGINA EL MOVIMIENTO (LA QUE SE DEBITA).
010000     02 MOV-CTA-ORIGEN             PIC 9(09).
010100*        CUENTA QUE RECIBE EL MOVIMIENTO (LA QUE SE ABONA).
010200     02 MOV-CTA-DESTINO            PIC 9(09).
010300     02 FILLER                     PIC X(18).
010400
010500 WORKING-STORAGE SECTION.
010600*    CODIGOS DE ESTADO DE LOS DOS FICHEROS QUE MANEJA EL
010700*    PROGRAMA: LA TARJETA DE PARAMETROS Y LOS MOVIMIENTOS.
010800 77 FSP                          PIC X(02).
010900     88 FSP-OK                VALUE "00".
011000 77 FSM                          PIC X(02).
011100     88 FSM-OK                VALUE "00".
011200*    CONTADOR DE MOVIMIENTOS QUE CAEN DENTRO DEL INTERVALO,
011300*    PARA EL TOTAL QUE SE SACA AL PIE DEL LISTADO.
011400 77 MOVS-LISTADOS                 PIC 9(07) COMP.
011500*    FECHA DEL MOVIMIENTO YA RECOMPUESTA (SIN LA HORA), PARA
011600*    COMPARAR DIRECTAMENTE CONTRA LAS FECHAS DE LA TARJETA.
011700 77 MOV-FEC-SOLO-FECHA             PIC 9(08).
011800
011900*    COPIA EN WORKING-STORAGE DE LAS FECHAS DE LA TARJETA,
012000*    PORQUE EL AREA DE PARAMETROS SE CIERRA EN CUANTO SE LEE.
012100*    AMBOS CAMPOS SE RELLENAN EN LEER-PARAMETROS Y SE USAN EN
012200*    FILTRADO PARA TODO EL RESTO DEL PROGRAMA.
012300 01 WS-FECHA-INI                   PIC 9(08).
012400 01 WS-FECHA-FIN                   PIC 9(08).
012500
012600 PROCEDURE DIVISION.
012700*--------------------------------------------------------------*
012800* LEER-PARAMETROS - RECOGE EL INTERVALO DE FECHAS DE LA        *
012900* TARJETA DE EXPLOTACION ANTES DE ABRIR EL MAESTRO.            *
013000*--------------------------------------------------------------*
013100 LEER-PARAMETROS.
013200*    SE ABRE LA TARJETA EN LECTURA PURA: ESTE PROGRAMA NUNCA
013300*    ESCRIBE EN PARAMETROS, SOLO LOS LEE.
013400     OPEN INPUT PARAMETROS.
013500     IF FSP NOT = "00"
013600         GO TO PSYS-ERR.
013700*    SI LA TARJETA VIENE VACIA NO TIENE SENTIDO SEGUIR: SE
013800*    AVISA AL OPERADOR Y SE TERMINA SIN TOCAR MOVIMIENTOS.
013900     READ PARAMETROS NEXT RECORD AT END
014000         CLOSE PARAMETROS
014100         DISPLAY "BNKRNG - TARJETA DE PARAMETROS VACIA."
014200         STOP RUN.
014300*    SE COPIAN LAS DOS FECHAS ANTES DE CERRAR LA TARJETA,
014400*    PARA QUE SIGAN DISPONIBLES DURANTE TODO EL LISTADO.
014500     MOVE PARAM-FECHA-INI TO WS-FECHA-INI.
014600     MOVE PARAM-FECHA-FIN TO WS-FECHA-FIN.
014700     CLOSE PARAMETROS.
014800
014900*--------------------------------------------------------------*
015000* LISTAR-MOVIMIENTOS - RECORRE TODO EL MAESTRO DE              *
015100* MOVIMIENTOS, SIN FILTRAR POR CUENTA, Y DELEGA EN FILTRADO    *
015200* LA DECISION DE SACARLO O NO POR PANTALLA.                    *
015300*--------------------------------------------------------------*
015400 LISTAR-MOVIMIENTOS.
015500*    CONTADOR A CERO ANTES DE EMPEZAR EL RECORRIDO DEL
015600*    MAESTRO DE MOVIMIENTOS.
015700     MOVE 0 TO MOVS-LISTADOS.
015800     DISPLAY "MOVIMIENTOS ENTRE " WS-FECHA-INI " Y " WS-FECHA-FIN.
015900     OPEN INPUT MOVIMIENTOS.
016000     IF FSM NOT = "00"
016100         GO TO PSYS-ERR.
016200
016300*    BUCLE DE LECTURA SECUENCIAL CLASICO: SE LEE HASTA FIN DE
016400*    FICHERO Y CADA REGISTRO PASA POR EL FILTRO DE FECHAS.
016500 LECTURA-MOV.
016600*    SE SALE DEL BUCLE EN CUANTO SE AGOTA EL FICHERO; HASTA
016700*    ENTONCES CADA REGISTRO PASA POR EL FILTRO DE FECHAS.
016800     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
016900     PERFORM FILTRADO THRU FILTRADO-EXIT.
017000     GO TO LECTURA-MOV.
017100
017200 FIN-LECTURA-MOV.
017300*    SE CIERRA EL MAESTRO NADA MAS TERMINAR EL RECORRIDO.
017400     CLOSE MOVIMIENTOS.
017500*    TOTAL QUE PEDIA INTERVENCION EN LA PETICION 0118, PARA
017600*    CUADRAR EL LISTADO CON EL NUMERO DE MOVIMIENTOS DEL DIA.
017700     DISPLAY "TOTAL DE MOVIMIENTOS EN EL INTERVALO: " MOVS-LISTADOS.
017800     STOP RUN.
017900
018000*--------------------------------------------------------------*
018100* FILTRADO - DECIDE SI LA FECHA DEL MOVIMIENTO CAE DENTRO DEL  *
018200* INTERVALO PEDIDO, AMBOS EXTREMOS INCLUIDOS, Y SI ES ASI LO   *
018300* SACA POR PANTALLA Y SUMA EL CONTADOR.                        *
018400*--------------------------------------------------------------*
018500 FILTRADO.
018600*    SE RECOMPONE LA FECHA EN UN SOLO CAMPO AAAAMMDD PARA NO
018700*    TENER QUE COMPARAR AÑO, MES Y DIA POR SEPARADO.
018800     MOVE MOV-FEC-ANO TO MOV-FEC-SOLO-FECHA (1:4).
018900     MOVE MOV-FEC-MES TO MOV-FEC-SOLO-FECHA (5:2).
019000     MOVE MOV-FEC-DIA TO MOV-FEC-SOLO-FECHA (7:2).
019100
019200*    FUERA DEL INTERVALO POR CUALQUIER EXTREMO: SE DESCARTA
019300*    SIN CONTAR NI SACAR NADA POR PANTALLA.
019400*    LA COMPARACION ES ESTRICTA EN AMBOS SENTIDOS, PERO AL
019500*    SER ">" Y "<" (NO ">=" NI "<=") LOS DOS EXTREMOS DE LA
019600*    TARJETA QUEDAN INCLUIDOS EN EL LISTADO.
019700     IF WS-FECHA-INI > MOV-FEC-SOLO-FECHA
019800         GO TO FILTRADO-EXIT.
019900     IF WS-FECHA-FIN < MOV-FEC-SOLO-FECHA
020000         GO TO FILTRADO-EXIT.
020100
020200*    DENTRO DEL INTERVALO: CUENTA Y SE LISTA CON TODOS SUS
020300*    DATOS, INCLUIDAS LAS CUENTAS ORIGEN Y DESTINO.
020400     ADD 1 TO MOVS-LISTADOS.
020500*    SE SACAN LAS DOS CUENTAS IMPLICADAS Y EL IMPORTE YA
020600*    RECOMPUESTO CON SIGNO Y DECIMALES, PARA QUE EL OPERADOR
020700*    NO TENGA QUE SUMAR ENTERA Y DECIMAL A MANO.
020800     DISPLAY "MOV=" MOV-NUM " FECHA=" MOV-FEC-SOLO-FECHA
020900             " TIPO=" MOV-TIPO " ORIGEN=" MOV-CTA-ORIGEN
021000             " DESTINO=" MOV-CTA-DESTINO
021100             " IMPORTE=" MOV-IMPORTE-ALT.
021200
021300 FILTRADO-EXIT.
021400*    SALIDA COMUN TANTO SI EL MOVIMIENTO SE LISTO COMO SI
021500*    SE DESCARTO POR ESTAR FUERA DEL INTERVALO.
021600     EXIT.
021700
021800*    ERROR DE APERTURA DE FICHEROS: TANTO LA TARJETA DE
021900*    PARAMETROS COMO EL MAESTRO DE MOVIMIENTOS ACABAN AQUI.
022000 PSYS-ERR.
022100*    CUALQUIER FILE STATUS DISTINTO DE "00" EN LA TARJETA O
022200*    EN EL MAESTRO DE MOVIMIENTOS CAE AQUI Y PARA EL PROCESO.
022300     DISPLAY "BNKRNG - ERROR DE APERTURA DE FICHEROS."
022400     STOP RUN.
