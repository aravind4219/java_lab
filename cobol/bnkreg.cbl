000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKREG.
000300*--------------------------------------------------------------*
000400* BNKREG - ALTA DE USUARIO Y CUENTA (REGISTER)                 *
000500* RECIBE NOMBRE Y CLAVE DEL NUEVO CLIENTE, COMPRUEBA QUE NO    *
000600* EXISTA YA UN USUARIO CON ESE NOMBRE (UNICIDAD) Y, SI ESTA    *
000700* LIBRE, DA DE ALTA EL USUARIO Y LE ABRE UNA CUENTA A SALDO    *
000800* CERO. EL NUMERO DE USUARIO Y EL DE CUENTA SE ASIGNAN CON EL  *
000900* MISMO METODO: SE BUSCA EL MAYOR NUMERO YA EXISTENTE EN EL    *
001000* MAESTRO Y SE LE SUMA UNO.                                    *
001100*--------------------------------------------------------------*
001200 AUTHOR. J. ARANDA MOLINA.
001300 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001400 DATE-WRITTEN. 14/03/1988.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001700*--------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                  *
001900*--------------------------------------------------------------*
002000* 14/03/88 JAM  0000  ALTA INICIAL.                             *
002100* 02/09/88 JAM  0014  SE ABRE LA CUENTA A LA VEZ QUE EL USUARIO. *
002200* 21/01/90 MCR  0033  CONTROL DE NOMBRE DUPLICADO.               *
002300* 07/06/93 JAM  0058  NUEVOS CODIGOS DE RETORNO NORMALIZADOS.    *
002400* 19/11/98 PLR  0090  AÑO 2000: SIN IMPACTO, NO SE MANEJAN       *
002500*                     FECHAS EN ESTE SUBPROGRAMA.                *
002600* 17/05/01 SRG  0103  SE DEVUELVE RET-USR AL LLAMADOR.           *
002700*--------------------------------------------------------------*
002800
002900 ENVIRONMENT DIVISION.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300*    MAESTRO DE USUARIOS; SE RECORRE ENTERO PARA COMPROBAR
003400*    EL NOMBRE DUPLICADO Y PARA HALLAR EL ULTIMO USR-NUM.
003500     SELECT OPTIONAL USUARIOS ASSIGN TO DISK
003600     ORGANIZATION IS INDEXED
003700     ACCESS MODE IS DYNAMIC
003800     RECORD KEY IS USR-NUM
003900     FILE STATUS IS FSU.
004000
004100*    MAESTRO DE CUENTAS; SE RECORRE ENTERO PARA HALLAR EL
004200*    ULTIMO CTA-NUM ANTES DE DAR DE ALTA LA CUENTA NUEVA.
004300     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
004400     ORGANIZATION IS INDEXED
004500     ACCESS MODE IS DYNAMIC
004600     RECORD KEY IS CTA-NUM
004700     FILE STATUS IS FSC.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100*    REGISTRO DE USUARIO: OCHENTA BYTES, IGUAL EN TODOS LOS
005200*    PROGRAMAS QUE TOCAN EL MAESTRO DE USUARIOS.
005300 FD USUARIOS
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID IS "usuarios.ubd".
005600 01 USUARIO-REG.
005700     02 USR-NUM              PIC 9(09).
005800*        VISTA ALFANUMERICA DE USR-NUM.
005900     02 USR-NUM-ALT REDEFINES USR-NUM PIC X(09).
006000     02 USR-NOMBRE            PIC X(30).
006100     02 USR-CLAVE             PIC X(30).
006200     02 FILLER                PIC X(11).
006300
006400*    REGISTRO DE CUENTA: SE ESCRIBE CON SALDO A CERO, PORQUE
006500*    ESTE SUBPROGRAMA SOLO ABRE LA CUENTA, NUNCA INGRESA NADA.
006600 FD CUENTAS
006700     LABEL RECORD STANDARD
006800     VALUE OF FILE-ID IS "cuentas.ubd".
006900 01 CUENTA-REG.
007000     02 CTA-NUM              PIC 9(09).
007100*        VISTA ALFANUMERICA DE CTA-NUM.
007200     02 CTA-NUM-ALT REDEFINES CTA-NUM PIC X(09).
007300     02 CTA-USR               PIC 9(09).
007400     02 CTA-SALDO-GRP.
007500         03 CTA-SALDO-ENT     PIC S9(11).
007600         03 CTA-SALDO-DEC     PIC 9(02).
007700     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
007800     02 FILLER                PIC X(09).
007900
008000 WORKING-STORAGE SECTION.
008100*    CODIGOS DE ESTADO DE LOS DOS MAESTROS.
008200 77 FSU                       PIC X(02).
008300     88 FSU-OK                VALUE "00".
008400 77 FSC                       PIC X(02).
008500     88 FSC-OK                VALUE "00".
008600*    MAYOR USR-NUM Y MAYOR CTA-NUM ENCONTRADOS EN EL RECORRIDO;
008700*    EL NUEVO ALTA SE QUEDA CON ESTOS VALORES MAS UNO.
008800 77 LAST-USR-NUM               PIC 9(09) COMP.
008900 77 LAST-CTA-NUM               PIC 9(09) COMP.
009000*    INDICADOR DE QUE YA EXISTE UN USUARIO CON EL NOMBRE
009100*    PEDIDO; SI SE PONE A 1 NO SE DA DE ALTA NADA.
009200 77 NOMBRE-DUPLICADO           PIC 9(01) COMP.
009300
009400 LINKAGE SECTION.
009500*    LOS CUATRO PARAMETROS DEBEN COINCIDIR EN TIPO Y ORDEN CON
009600*    EL CALL "BNKREG" USING DE BNKPOST.
009700*    NOMBRE Y CLAVE TAL COMO LOS TRAE LA SOLICITUD DE ALTA.
009800 01 LNK-NOMBRE                 PIC X(30).
009900 01 LNK-CLAVE                  PIC X(30).
010000*    OK, DU (NOMBRE DUPLICADO) O SE (ERROR DE SISTEMA).
010100 01 LNK-RET-STATUS             PIC X(02).
010200*    NUMERO DE USUARIO ASIGNADO, PARA QUE BNKPOST LO PUEDA
010300*    MOSTRAR AL OPERADOR.
010400 01 LNK-RET-USR                PIC 9(09) COMP.
010500
010600 PROCEDURE DIVISION USING LNK-NOMBRE LNK-CLAVE
010700                          LNK-RET-STATUS LNK-RET-USR.
010800*--------------------------------------------------------------*
010900* ABRIR-Y-BUSCAR - RECORRE EL MAESTRO DE USUARIOS PARA VER SI  *
011000* EL NOMBRE PEDIDO YA EXISTE Y DE PASO ANOTAR EL MAYOR USR-NUM.*
011100*--------------------------------------------------------------*
011200 ABRIR-Y-BUSCAR.
011300*    FORZAMOS QUE SE CREEN LOS FICHEROS SI NO EXISTEN TODAVIA,
011400*    MISMO METODO QUE SE USA PARA NUMERAR MOVIMIENTOS.UBD.
011500     OPEN I-O USUARIOS CLOSE USUARIOS.
011600     OPEN I-O CUENTAS CLOSE CUENTAS.
011700
011800     MOVE 0 TO LAST-USR-NUM.
011900     MOVE 0 TO NOMBRE-DUPLICADO.
012000
012100     OPEN INPUT USUARIOS.
012200     IF FSU NOT = "00"
012300         GO TO PSYS-ERR.
012400
012500 LECTURA-USUARIO.
012600*    SE RECORRE TODO EL FICHERO UNA SOLA VEZ, COMPROBANDO A LA
012700*    VEZ EL NOMBRE DUPLICADO Y EL MAYOR USR-NUM EXISTENTE.
012800     READ USUARIOS NEXT RECORD AT END GO TO FIN-LECTURA-USUARIO.
012900
013000*    SI EL NOMBRE COINCIDE CON EL PEDIDO, SE MARCA DUPLICADO
013100*    PERO SE SIGUE LEYENDO PARA NO PERDER EL MAYOR USR-NUM.
013200     IF USR-NOMBRE = LNK-NOMBRE
013300         MOVE 1 TO NOMBRE-DUPLICADO.
013400
013500     IF USR-NUM > LAST-USR-NUM
013600         MOVE USR-NUM TO LAST-USR-NUM.
013700
013800     GO TO LECTURA-USUARIO.
013900
014000 FIN-LECTURA-USUARIO.
014100     CLOSE USUARIOS.
014200
014300*    NOMBRE YA EN USO: SE RECHAZA LA ALTA SIN LLEGAR A TOCAR
014400*    EL MAESTRO DE CUENTAS.
014500     IF NOMBRE-DUPLICADO = 1
014600         MOVE "DU" TO LNK-RET-STATUS
014700         GO TO FIN-SUBPROGRAMA.
014800
014900*--------------------------------------------------------------*
015000* BUSCAR-ULTIMA-CUENTA - MISMO ESQUEMA QUE ABRIR-Y-BUSCAR,     *
015100* PERO SOBRE EL MAESTRO DE CUENTAS Y SOLO PARA EL CONTADOR.    *
015200*--------------------------------------------------------------*
015300 BUSCAR-ULTIMA-CUENTA.
015400     MOVE 0 TO LAST-CTA-NUM.
015500     OPEN INPUT CUENTAS.
015600     IF FSC NOT = "00"
015700         GO TO PSYS-ERR.
015800
015900 LECTURA-CUENTA.
016000     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-CUENTA.
016100     IF CTA-NUM > LAST-CTA-NUM
016200         MOVE CTA-NUM TO LAST-CTA-NUM.
016300     GO TO LECTURA-CUENTA.
016400
016500 FIN-LECTURA-CUENTA.
016600*    SE CIERRA EL MAESTRO DE CUENTAS; YA SE TIENEN LOS DOS
016700*    NUMEROS QUE SE NECESITAN PARA DAR DE ALTA.
016800     CLOSE CUENTAS.
016900
017000*--------------------------------------------------------------*
017100* ESCRITURA-ALTA - CON LOS DOS ULTIMOS NUMEROS YA EN MANO, SE  *
017200* DAN DE ALTA EL USUARIO Y SU CUENTA, EN ESE ORDEN, AMBOS CON  *
017300* CLAVE CORRELATIVA A LA MAYOR EXISTENTE.                      *
017400*--------------------------------------------------------------*
017500 ESCRITURA-ALTA.
017600     OPEN I-O USUARIOS.
017700     IF FSU NOT = "00"
017800         GO TO PSYS-ERR.
017900
018000*    EL NUEVO USR-NUM ES EL MAYOR ENCONTRADO MAS UNO, IGUAL
018100*    QUE SE USA PARA EL NUMERO DE MOVIMIENTO.
018200     ADD 1 TO LAST-USR-NUM.
018300     MOVE LAST-USR-NUM TO USR-NUM.
018400     MOVE LNK-NOMBRE TO USR-NOMBRE.
018500     MOVE LNK-CLAVE TO USR-CLAVE.
018600     WRITE USUARIO-REG INVALID KEY GO TO PSYS-ERR.
018700     CLOSE USUARIOS.
018800
018900     OPEN I-O CUENTAS.
019000     IF FSC NOT = "00"
019100         GO TO PSYS-ERR.
019200
019300*    LA CUENTA NUEVA NACE A SALDO CERO Y CON EL USUARIO RECIEN
019400*    CREADO COMO TITULAR.
019500     ADD 1 TO LAST-CTA-NUM.
019600     MOVE LAST-CTA-NUM TO CTA-NUM.
019700     MOVE LAST-USR-NUM TO CTA-USR.
019800     MOVE 0 TO CTA-SALDO-ENT.
019900     MOVE 0 TO CTA-SALDO-DEC.
020000     WRITE CUENTA-REG INVALID KEY GO TO PSYS-ERR.
020100     CLOSE CUENTAS.
020200
020300*    ALTA COMPLETA: SE DEVUELVE "OK" Y EL NUMERO DE USUARIO
020400*    ASIGNADO AL LLAMADOR.
020500     MOVE "OK" TO LNK-RET-STATUS.
020600     MOVE LAST-USR-NUM TO LNK-RET-USR.
020700     GO TO FIN-SUBPROGRAMA.
020800
020900*    ERROR DE APERTURA O DE ESCRITURA EN CUALQUIERA DE LOS DOS
021000*    MAESTROS CAE AQUI.
021100*    NO SE DISTINGUE AQUI SI FALLO USUARIOS O CUENTAS; EL FILE
021200*    STATUS CONCRETO QUEDA EN FSU O FSC PARA QUIEN LO NECESITE.
021300 PSYS-ERR.
021400     MOVE "SE" TO LNK-RET-STATUS.
021500
021600 FIN-SUBPROGRAMA.
021700*    RETORNO NORMAL A BNKPOST CON EL CODIGO DE ESTADO YA
021800*    PUESTO EN LNK-RET-STATUS.
021900     EXIT PROGRAM.
