000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKCLS.
000300*--------------------------------------------------------------*
000400* BNKCLS - CIERRE DE CUENTA (CLOSE)                            *
000500* BORRA TODO EL RASTRO DE UN CLIENTE: PRIMERO SUS MOVIMIENTOS, *
000600* LUEGO SU CUENTA Y POR ULTIMO SU FICHA DE USUARIO, EN ESE     *
000700* ORDEN ESTRICTO PARA NO DEJAR MOVIMIENTOS HUERFANOS DE CUENTA *
000800* NI CUENTAS HUERFANAS DE USUARIO. NO SE EXIGE QUE EL SALDO    *
000900* ESTE A CERO PARA CERRAR LA CUENTA.                           *
001000*--------------------------------------------------------------*
001100 AUTHOR. M. CALVO RUBIO.
001200 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001300 DATE-WRITTEN. 02/09/1988.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001600*--------------------------------------------------------------*
001700* HISTORIAL DE MODIFICACIONES                                  *
001800*--------------------------------------------------------------*
001900* 02/09/88 MCR  0014  ALTA INICIAL (BAJA DE TRANSFERENCIA).     *
002000* 11/11/91 MCR  0047  SE REUTILIZA PARA BAJA COMPLETA DE CLIENTE*
002100*                     (USUARIO + CUENTA + MOVIMIENTOS).         *
002200* 07/06/93 JAM  0058  CODIGOS DE RETORNO NORMALIZADOS.          *
002300* 30/08/95 PLR  0071  SE BORRAN LOS MOVIMIENTOS ANTES QUE LA    *
002400*                     CUENTA Y EL USUARIO, PARA NO DEJAR        *
002500*                     HUERFANOS SI FALLA A MITAD.               *
002600* 22/10/04 SRG  0118  REVISION GENERAL: SE DEJA CONSTANCIA EN   *
002700*                     COMENTARIOS DEL ORDEN DE BAJA EXIGIDO.    *
002800*--------------------------------------------------------------*
002900
003000 ENVIRONMENT DIVISION.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400*    LOS TRES MAESTROS SE ABREN Y CIERRAN EN I-O VARIAS VECES
003500*    A LO LARGO DEL PROGRAMA, SEGUN SE VAYA NECESITANDO LEER,
003600*    BUSCAR O BORRAR EN CADA UNO.
003700     SELECT OPTIONAL USUARIOS ASSIGN TO DISK
003800     ORGANIZATION IS INDEXED
003900     ACCESS MODE IS DYNAMIC
004000     RECORD KEY IS USR-NUM
004100     FILE STATUS IS FSU.
004200
004300*    CUENTAS SE ABRE PRIMERO EN INPUT PARA BUSCAR, Y LUEGO
004400*    EN I-O PARA EL DELETE, PORQUE EL ORIGINAL DE LA CASA
004500*    NUNCA MEZCLA BUSQUEDA Y BORRADO EN LA MISMA APERTURA.
004600     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
004700     ORGANIZATION IS INDEXED
004800     ACCESS MODE IS DYNAMIC
004900     RECORD KEY IS CTA-NUM
005000     FILE STATUS IS FSC.
005100
005200     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
005300     ORGANIZATION IS INDEXED
005400     ACCESS MODE IS DYNAMIC
005500     RECORD KEY IS MOV-NUM
005600     FILE STATUS IS FSM.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*    REGISTRO DE USUARIO, IGUAL QUE EN BNKREG: ES EL QUE SE
006100*    BORRA EN ULTIMO LUGAR, UNA VEZ LIMPIA LA CUENTA.
006200 FD USUARIOS
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "usuarios.ubd".
006500 01 USUARIO-REG.
006600*        CLAVE DE ACCESO DIRECTO, LA MISMA QUE LLEGA EN
006700*        LNK-USR DESDE BNKPOST.
006800     02 USR-NUM                PIC 9(09).
006900     02 USR-NOMBRE              PIC X(30).
007000     02 USR-CLAVE               PIC X(30).
007100     02 FILLER                  PIC X(11).
007200
007300*    REGISTRO DE CUENTA: SE LOCALIZA POR EL USUARIO TITULAR
007400*    Y SE BORRA EN SEGUNDO LUGAR, DESPUES DE SUS MOVIMIENTOS.
007500 FD CUENTAS
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "cuentas.ubd".
007800 01 CUENTA-REG.
007900     02 CTA-NUM                 PIC 9(09).
008000*        TITULAR DE LA CUENTA; ES EL CAMPO QUE SE RECORRE
008100*        EN BUSCAR-CUENTA, PORQUE NO HAY ACCESO DIRECTO
008200*        POR TITULAR EN ESTE FICHERO.
008300     02 CTA-USR                  PIC 9(09).
008400     02 CTA-SALDO-GRP.
008500         03 CTA-SALDO-ENT         PIC S9(11).
008600         03 CTA-SALDO-DEC         PIC 9(02).
008700     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
008800     02 FILLER                   PIC X(09).
008900
009000*    REGISTRO DE MOVIMIENTO: TODOS LOS QUE TENGAN LA CUENTA
009100*    QUE SE CIERRA COMO ORIGEN O COMO DESTINO SE BORRAN ANTES
009200*    QUE NADA, PARA NO DEJAR MOVIMIENTOS HUERFANOS.
009300 FD MOVIMIENTOS
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS "movimientos.ubd".
009600 01 MOVIMIENTO-REG.
009700*        CLAVE UNICA DEL MOVIMIENTO; NO SE USA PARA BUSCAR
009800*        EN ESTE PROGRAMA, SOLO SE RECORRE EL FICHERO ENTERO.
009900     02 MOV-NUM                  PIC 9(09).
010000     02 MOV-FECHA                 PIC 9(14).
010100     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
010200         03 MOV-FEC-ANO           PIC 9(04).
010300         03 MOV-FEC-MES           PIC 9(02).
010400         03 MOV-FEC-DIA           PIC 9(02).
010500         03 MOV-FEC-HOR           PIC 9(02).
010600         03 MOV-FEC-MIN           PIC 9(02).
010700         03 MOV-FEC-SEG           PIC 9(02).
010800     02 MOV-IMPORTE-GRP.
010900         03 MOV-IMPORTE-ENT       PIC S9(11).
011000         03 MOV-IMPORTE-DEC       PIC 9(02).
011100     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
011200     02 MOV-TIPO                  PIC X(08).
011300*        CUENTA ORIGEN DEL MOVIMIENTO; SE COMPARA CONTRA
011400*        CTA-NUM-CIERRE EN BORRAR-MOVIMIENTOS.
011500     02 MOV-CTA-ORIGEN            PIC 9(09).
011600*        CUENTA DESTINO DEL MOVIMIENTO; TAMBIEN SE COMPARA
011700*        CONTRA CTA-NUM-CIERRE, PORQUE UNA TRANSFERENCIA
011800*        RECIBIDA TAMBIEN DEBE BORRARSE AL CERRAR LA CUENTA.
011900     02 MOV-CTA-DESTINO           PIC 9(09).
012000     02 FILLER                    PIC X(18).
012100
012200 WORKING-STORAGE SECTION.
012300*    CODIGOS DE ESTADO DE LOS TRES FICHEROS QUE MANEJA ESTE
012400*    SUBPROGRAMA.
012500 77 FSU                          PIC X(02).
012600     88 FSU-OK                VALUE "00".
012700 77 FSC                          PIC X(02).
012800     88 FSC-OK                VALUE "00".
012900 77 FSM                          PIC X(02).
013000     88 FSM-OK                VALUE "00".
013100*    INDICADOR DE SI SE LOCALIZO LA CUENTA DEL USUARIO QUE SE
013200*    QUIERE CERRAR; SIN CUENTA NO HAY NADA QUE CERRAR.
013300 77 CUENTA-ENCONTRADA             PIC 9(01) COMP.
013400*    NUMERO DE LA CUENTA QUE SE VA A CERRAR, GUARDADO APARTE
013500*    PORQUE CUENTAS SE CIERRA Y SE REABRE VARIAS VECES.
013600 77 CTA-NUM-CIERRE                PIC 9(09) COMP.
013700
013800 LINKAGE SECTION.
013900*    LOS DOS PARAMETROS DE LINKAGE DEBEN COINCIDIR EN TIPO Y
014000*    ORDEN CON EL CALL "BNKCLS" USING DE BNKPOST.
014100*    NUMERO DE USUARIO CUYA CUENTA SE QUIERE CERRAR; LO PASA
014200*    BNKPOST TOMADO DE LA PETICION SOL-USR.
014300 01 LNK-USR                       PIC 9(09).
014400*    CODIGO DE RETORNO: OK, NF (USUARIO O CUENTA NO           *
014500*    ENCONTRADOS) O SE (ERROR DE SISTEMA).
014600 01 LNK-RET-STATUS                 PIC X(02).
014700
014800 PROCEDURE DIVISION USING LNK-USR LNK-RET-STATUS.
014900*--------------------------------------------------------------*
015000* COMPROBAR-USUARIO - PRIMER PASO DEL CIERRE: CONFIRMA QUE EL  *
015100* USUARIO EXISTE ANTES DE TOCAR NADA MAS. LOS OPEN I-O/CLOSE   *
015200* INICIALES SOLO CREAN LOS FICHEROS SI TODAVIA NO EXISTEN.     *
015300*--------------------------------------------------------------*
015400 COMPROBAR-USUARIO.
015500*    ESTOS TRES OPEN I-O/CLOSE SEGUIDOS SON EL TRUCO HABITUAL
015600*    DE LA CASA PARA QUE UN FICHERO INDEXADO SE CREE VACIO SI
015700*    TODAVIA NO EXISTE, ANTES DE INTENTAR ABRIRLO EN INPUT.
015800     OPEN I-O USUARIOS CLOSE USUARIOS.
015900     OPEN I-O CUENTAS CLOSE CUENTAS.
016000     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
016100
016200     OPEN INPUT USUARIOS.
016300     IF FSU NOT = "00"
016400         GO TO PSYS-ERR.
016500     MOVE LNK-USR TO USR-NUM.
016600*    ACCESO DIRECTO POR CLAVE; SI NO EXISTE EL USUARIO NO HAY
016700*    NADA QUE CERRAR Y SE DEVUELVE "NF" SIN TOCAR MAS FICHEROS.
016800     READ USUARIOS INVALID KEY
016900         CLOSE USUARIOS
017000         MOVE "NF" TO LNK-RET-STATUS
017100         GO TO FIN-SUBPROGRAMA.
017200     CLOSE USUARIOS.
017300
017400*--------------------------------------------------------------*
017500* BUSCAR-CUENTA - LOCALIZA LA CUENTA DEL USUARIO RECORRIENDO   *
017600* EL MAESTRO DE CUENTAS, PORQUE NO HAY CLAVE ALTERNATIVA POR   *
017700* TITULAR (IGUAL QUE EN BNKDEP Y BNKWDR).                      *
017800*--------------------------------------------------------------*
017900 BUSCAR-CUENTA.
018000     MOVE 0 TO CUENTA-ENCONTRADA.
018100     OPEN INPUT CUENTAS.
018200     IF FSC NOT = "00"
018300         GO TO PSYS-ERR.
018400
018500 LECTURA-CUENTA.
018600*    BUSQUEDA LINEAL: SE COMPARA EL TITULAR DE CADA CUENTA
018700*    CONTRA EL USUARIO PEDIDO HASTA ENCONTRARLA O AGOTAR
018800*    EL FICHERO.
018900     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-CUENTA.
019000     IF CTA-USR = LNK-USR
019100         MOVE 1 TO CUENTA-ENCONTRADA
019200         MOVE CTA-NUM TO CTA-NUM-CIERRE
019300         GO TO FIN-LECTURA-CUENTA.
019400     GO TO LECTURA-CUENTA.
019500
019600 FIN-LECTURA-CUENTA.
019700     CLOSE CUENTAS.
019800
019900*    SIN CUENTA ASOCIADA AL USUARIO NO HAY NADA QUE BORRAR EN
020000*    MOVIMIENTOS NI EN CUENTAS; SOLO SE INFORMA "NF".
020100     IF CUENTA-ENCONTRADA = 0
020200         MOVE "NF" TO LNK-RET-STATUS
020300         GO TO FIN-SUBPROGRAMA.
020400
020500*--------------------------------------------------------------*
020600* BORRAR-MOVIMIENTOS - PRIMER BORRADO DEL CIERRE, Y EL MAS     *
020700* IMPORTANTE DE RESPETAR EN ORDEN: SI SE BORRARA LA CUENTA O   *
020800* EL USUARIO ANTES, QUEDARIAN MOVIMIENTOS HUERFANOS SI EL      *
020900* PROCESO SE CAYERA A MITAD.                                   *
021000*--------------------------------------------------------------*
021100 BORRAR-MOVIMIENTOS.
021200     OPEN I-O MOVIMIENTOS.
021300     IF FSM NOT = "00"
021400         GO TO PSYS-ERR.
021500
021600 LECTURA-MOV-BORRAR.
021700*    SE RECORRE TODO EL MAESTRO DE MOVIMIENTOS; CUALQUIERA
021800*    QUE TENGA LA CUENTA QUE SE CIERRA, YA SEA COMO ORIGEN O
021900*    COMO DESTINO, SE BORRA CON DELETE DIRECTO SOBRE SU CLAVE.
022000     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-BORRAR-MOV.
022100     IF (MOV-CTA-ORIGEN = CTA-NUM-CIERRE) OR
022200        (MOV-CTA-DESTINO = CTA-NUM-CIERRE)
022300         DELETE MOVIMIENTOS RECORD INVALID KEY GO TO PSYS-ERR.
022400     GO TO LECTURA-MOV-BORRAR.
022500
022600 FIN-BORRAR-MOV.
022700     CLOSE MOVIMIENTOS.
022800
022900*--------------------------------------------------------------*
023000* BORRAR-CUENTA - SEGUNDO BORRADO: AHORA QUE NO QUEDA NINGUN   *
023100* MOVIMIENTO COLGADO DE ELLA, SE PUEDE BORRAR LA CUENTA.       *
023200*--------------------------------------------------------------*
023300 BORRAR-CUENTA.
023400     OPEN I-O CUENTAS.
023500     IF FSC NOT = "00"
023600         GO TO PSYS-ERR.
023700*    DELETE DIRECTO POR CLAVE, YA QUE CTA-NUM-CIERRE SE
023800*    GUARDO EN BUSCAR-CUENTA.
023900     MOVE CTA-NUM-CIERRE TO CTA-NUM.
024000     DELETE CUENTAS RECORD INVALID KEY GO TO PSYS-ERR.
024100     CLOSE CUENTAS.
024200
024300*--------------------------------------------------------------*
024400* BORRAR-USUARIO - TERCER Y ULTIMO BORRADO: LA FICHA DE        *
024500* USUARIO SOLO SE ELIMINA CUANDO YA NO LE QUEDA NI CUENTA NI    *
024600* MOVIMIENTOS, PARA QUE EL BANCO NUNCA QUEDE EN UN ESTADO      *
024700* INTERMEDIO INCONSISTENTE.                                    *
024800*--------------------------------------------------------------*
024900 BORRAR-USUARIO.
025000     OPEN I-O USUARIOS.
025100     IF FSU NOT = "00"
025200         GO TO PSYS-ERR.
025300*    ULTIMO DELETE DEL CIERRE, DIRECTO POR LA CLAVE QUE LLEGO
025400*    EN LNK-USR DESDE EL PRINCIPIO DEL PROGRAMA.
025500     MOVE LNK-USR TO USR-NUM.
025600     DELETE USUARIOS RECORD INVALID KEY GO TO PSYS-ERR.
025700     CLOSE USUARIOS.
025800
025900*    LOS TRES BORRADOS SE COMPLETARON SIN ERROR: EL CLIENTE
026000*    HA QUEDADO COMPLETAMENTE DADO DE BAJA DEL BANCO.
026100     MOVE "OK" TO LNK-RET-STATUS.
026200     GO TO FIN-SUBPROGRAMA.
026300
026400*    CUALQUIER FILE STATUS DISTINTO DE "00", O CUALQUIER
026500*    INVALID KEY EN UN DELETE, CAE AQUI.
026600 PSYS-ERR.
026700     MOVE "SE" TO LNK-RET-STATUS.
026800
026900 FIN-SUBPROGRAMA.
027000*    RETORNO NORMAL AL PROGRAMA LLAMADOR, BNKPOST, CON EL
027100*    CODIGO DE ESTADO YA PUESTO EN LNK-RET-STATUS.
027200     EXIT PROGRAM.
