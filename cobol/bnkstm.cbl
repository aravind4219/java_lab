000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKSTM.
000300*--------------------------------------------------------------*
000400* BNKSTM - EXTRACTO DE CUENTA (STATEMENT)                      *
000500* SE BUSCA LA CUENTA DEL USUARIO Y SE RECORRE UNA VEZ TODO EL  *
000600* FICHERO DE MOVIMIENTOS MOSTRANDO LOS QUE SEAN DE ESA CUENTA  *
000700* Y CUYA FECHA CAIGA DENTRO DEL INTERVALO PEDIDO, AMBOS        *
000800* EXTREMOS INCLUIDOS. SI NO HAY NINGUNO SE RECHAZA.            *
000900*--------------------------------------------------------------*
001000 AUTHOR. P. LAFUENTE ROY.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 11/11/1991.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001500*--------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                  *
001700*--------------------------------------------------------------*
001800* 11/11/91 PLR  0047  ALTA INICIAL (LISTADO DE MOVIMIENTOS      *
001900*                     PENDIENTES).                              *
002000* 30/08/95 PLR  0071  SE CONVIERTE EN EXTRACTO POR INTERVALO DE *
002100*                     FECHAS PARA UNA CUENTA CONCRETA.          *
002200* 19/11/98 PLR  0090  AÑO 2000: INTERVALO DE FECHAS A OCHO      *
002300*                     DIGITOS (AAAAMMDD) EN LUGAR DE SEIS.      *
002400* 04/02/99 PLR  0091  PRUEBAS DE PASO DE SIGLO SOBRE EL FILTRO. *
002500* 17/05/01 SRG  0103  CODIGO "NX" CUANDO NO HAY MOVIMIENTOS EN  *
002600*                     EL INTERVALO.                             *
002700*--------------------------------------------------------------*
002800
002900 ENVIRONMENT DIVISION.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300*    MAESTRO DE CUENTAS: SOLO SE USA PARA LOCALIZAR LA CUENTA
003400*    DEL USUARIO QUE PIDE EL EXTRACTO.
003500     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
003600     ORGANIZATION IS INDEXED
003700     ACCESS MODE IS DYNAMIC
003800     RECORD KEY IS CTA-NUM
003900     FILE STATUS IS FSC.
004000
004100*    MAESTRO DE MOVIMIENTOS: SE RECORRE COMPLETO UNA SOLA VEZ,
004200*    FILTRANDO POR CUENTA Y POR FECHA.
004300     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
004400     ORGANIZATION IS INDEXED
004500     ACCESS MODE IS DYNAMIC
004600     RECORD KEY IS MOV-NUM
004700     FILE STATUS IS FSM.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD CUENTAS
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID IS "cuentas.ubd".
005400 01 CUENTA-REG.
005500*        CLAVE DEL MAESTRO.
005600     02 CTA-NUM                   PIC 9(09).
005700*        USUARIO TITULAR, QUE ES LO QUE SE COMPARA CON LNK-USR.
005800     02 CTA-USR                    PIC 9(09).
005900     02 CTA-SALDO-GRP.
006000         03 CTA-SALDO-ENT           PIC S9(11).
006100         03 CTA-SALDO-DEC           PIC 9(02).
006200     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
006300     02 FILLER                      PIC X(09).
006400
006500 FD MOVIMIENTOS
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "movimientos.ubd".
006800 01 MOVIMIENTO-REG.
006900     02 MOV-NUM                     PIC 9(09).
007000*        FECHA-HORA A CATORCE DIGITOS; EL EXTRACTO SOLO
007100*        NECESITA LA PARTE DE FECHA, DE AHI EL DESGLOSE.
007200     02 MOV-FECHA                    PIC 9(14).
007300     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
007400         03 MOV-FEC-ANO              PIC 9(04).
007500         03 MOV-FEC-MES              PIC 9(02).
007600         03 MOV-FEC-DIA              PIC 9(02).
007700         03 MOV-FEC-HOR              PIC 9(02).
007800         03 MOV-FEC-MIN              PIC 9(02).
007900         03 MOV-FEC-SEG              PIC 9(02).
008000     02 MOV-IMPORTE-GRP.
008100         03 MOV-IMPORTE-ENT          PIC S9(11).
008200         03 MOV-IMPORTE-DEC          PIC 9(02).
008300     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
008400     02 MOV-TIPO                     PIC X(08).
008500*        EN UN EXTRACTO SE MUESTRA EL MOVIMIENTO SI LA CUENTA
008600*        DEL USUARIO FIGURA COMO ORIGEN O COMO DESTINO.
008700     02 MOV-CTA-ORIGEN               PIC 9(09).
008800     02 MOV-CTA-DESTINO               PIC 9(09).
008900     02 FILLER                       PIC X(18).
009000
009100 WORKING-STORAGE SECTION.
009200*    FILE STATUS DE LOS DOS MAESTROS.
009300 77 FSC                             PIC X(02).
009400     88 FSC-OK                VALUE "00".
009500 77 FSM                             PIC X(02).
009600     88 FSM-OK                VALUE "00".
009700*    INDICADOR DE SI SE LOCALIZO LA CUENTA DEL USUARIO.
009800 77 CUENTA-ENCONTRADA                PIC 9(01) COMP.
009900*    NUMERO DE CUENTA SOBRE EL QUE SE FILTRA EN FILTRADO.
010000 77 CTA-NUM-EXTRACTO                 PIC 9(09) COMP.
010100*    FECHA DEL MOVIMIENTO SIN LA PARTE DE HORA, RECOMPUESTA A
010200*    OCHO DIGITOS (AAAAMMDD) PARA COMPARAR CON EL INTERVALO.
010300 77 MOV-FEC-SOLO-FECHA               PIC 9(08).
010400*    CONTADOR DE MOVIMIENTOS QUE HAN PASADO EL FILTRO, PARA
010500*    DECIDIR EL CODIGO "NX" SI NO HUBO NINGUNO.
010600 77 MOVS-MOSTRADOS                   PIC 9(07) COMP.
010700
010800 LINKAGE SECTION.
010900*    USUARIO QUE PIDE EL EXTRACTO.
011000 01 LNK-USR                          PIC 9(09).
011100*    INTERVALO DE FECHAS, AMBOS EXTREMOS INCLUIDOS, A OCHO
011200*    DIGITOS DESDE LA PETICION 0090 (AÑO 2000).
011300 01 LNK-FECHA-INI                     PIC 9(08).
011400 01 LNK-FECHA-FIN                     PIC 9(08).
011500*    OK, NF (SIN CUENTA), NX (SIN MOVIMIENTOS EN EL INTERVALO)
011600*    O SE.
011700 01 LNK-RET-STATUS                    PIC X(02).
011800
011900 PROCEDURE DIVISION USING LNK-USR LNK-FECHA-INI LNK-FECHA-FIN
012000                          LNK-RET-STATUS.
012100*--------------------------------------------------------------*
012200* BUSCAR-CUENTA - LOCALIZA LA CUENTA DEL USUARIO, IGUAL QUE EN *
012300* BNKDEP, BNKWDR Y BNKTRF.                                      *
012400*--------------------------------------------------------------*
012500 BUSCAR-CUENTA.
012600*    TRUCO HABITUAL DE LA CASA: ABRIR Y CERRAR EN I-O CREA EL
012700*    FICHERO SI TODAVIA NO EXISTE.
012800     OPEN I-O CUENTAS CLOSE CUENTAS.
012900     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
013000
013100     MOVE 0 TO CUENTA-ENCONTRADA.
013200     OPEN INPUT CUENTAS.
013300     IF FSC NOT = "00"
013400         GO TO PSYS-ERR.
013500
013600 LECTURA-CUENTA.
013700     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-CUENTA.
013800     IF CTA-USR = LNK-USR
013900         MOVE 1 TO CUENTA-ENCONTRADA
014000         MOVE CTA-NUM TO CTA-NUM-EXTRACTO
014100         GO TO FIN-LECTURA-CUENTA.
014200     GO TO LECTURA-CUENTA.
014300
014400 FIN-LECTURA-CUENTA.
014500     CLOSE CUENTAS.
014600
014700*    SIN CUENTA NO HAY EXTRACTO QUE DAR.
014800     IF CUENTA-ENCONTRADA = 0
014900         MOVE "NF" TO LNK-RET-STATUS
015000         GO TO FIN-SUBPROGRAMA.
015100
015200*--------------------------------------------------------------*
015300* LISTAR-MOVIMIENTOS - RECORRE UNA SOLA VEZ TODO EL MAESTRO DE *
015400* MOVIMIENTOS, DELEGANDO EN FILTRADO LA DECISION DE MOSTRAR O  *
015500* NO CADA REGISTRO.                                             *
015600*--------------------------------------------------------------*
015700 LISTAR-MOVIMIENTOS.
015800     MOVE 0 TO MOVS-MOSTRADOS.
015900     OPEN INPUT MOVIMIENTOS.
016000     IF FSM NOT = "00"
016100         GO TO PSYS-ERR.
016200
016300 LECTURA-MOV.
016400     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
016500     PERFORM FILTRADO THRU FILTRADO-EXIT.
016600     GO TO LECTURA-MOV.
016700
016800 FIN-LECTURA-MOV.
016900     CLOSE MOVIMIENTOS.
017000
017100*    SI NINGUN MOVIMIENTO PASO EL FILTRO SE INFORMA CON "NX",
017200*    DISTINTO DE "NF", PARA QUE EL OPERADOR SEPA QUE LA CUENTA
017300*    EXISTE PERO NO TIENE MOVIMIENTOS EN EL INTERVALO PEDIDO.
017400     IF MOVS-MOSTRADOS = 0
017500         MOVE "NX" TO LNK-RET-STATUS
017600         GO TO FIN-SUBPROGRAMA.
017700
017800     MOVE "OK" TO LNK-RET-STATUS.
017900     GO TO FIN-SUBPROGRAMA.
018000
018100*--------------------------------------------------------------*
018200* FILTRADO - UN MOVIMIENTO SE MUESTRA SOLO SI PERTENECE A LA   *
018300* CUENTA DEL EXTRACTO Y SU FECHA CAE DENTRO DEL INTERVALO,     *
018400* MISMO FILTRADO POR FECHA QUE OTROS INFORMES, PERO CON LA     *
018500* COMO CRITERIO ADICIONAL.                                      *
018600*--------------------------------------------------------------*
018700 FILTRADO.
018800*    COMPROBAR QUE EL MOVIMIENTO ES DE ESTA CUENTA.
018900     IF (MOV-CTA-ORIGEN NOT = CTA-NUM-EXTRACTO) AND
019000        (MOV-CTA-DESTINO NOT = CTA-NUM-EXTRACTO)
019100         GO TO FILTRADO-EXIT.
019200
019300*    TRUNCAR LA FECHA-HORA DEL MOVIMIENTO A SOLO FECHA Y
019400*    COMPROBAR QUE CAE DENTRO DEL INTERVALO PEDIDO.
019500     MOVE MOV-FEC-ANO TO MOV-FEC-SOLO-FECHA (1:4).
019600     MOVE MOV-FEC-MES TO MOV-FEC-SOLO-FECHA (5:2).
019700     MOVE MOV-FEC-DIA TO MOV-FEC-SOLO-FECHA (7:2).
019800
019900*    INTERVALO CERRADO POR LOS DOS EXTREMOS: SE EXCLUYE SOLO SI
020000*    LA FECHA QUEDA ANTES DEL INICIO O DESPUES DEL FIN.
020100     IF LNK-FECHA-INI > MOV-FEC-SOLO-FECHA
020200         GO TO FILTRADO-EXIT.
020300     IF LNK-FECHA-FIN < MOV-FEC-SOLO-FECHA
020400         GO TO FILTRADO-EXIT.
020500
020600*    EL MOVIMIENTO PASA EL FILTRO: SE CUENTA Y SE MUESTRA.
020700     ADD 1 TO MOVS-MOSTRADOS.
020800     DISPLAY "MOV=" MOV-NUM " FECHA=" MOV-FEC-SOLO-FECHA
020900             " TIPO=" MOV-TIPO " IMPORTE=" MOV-IMPORTE-ALT.
021000
021100 FILTRADO-EXIT.
021200     EXIT.
021300
021400*    ERROR DE APERTURA O LECTURA EN CUALQUIERA DE LOS DOS
021500*    MAESTROS CAE AQUI.
021600 PSYS-ERR.
021700     MOVE "SE" TO LNK-RET-STATUS.
021800
021900 FIN-SUBPROGRAMA.
022000     EXIT PROGRAM.
