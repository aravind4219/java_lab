000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKDEP.
000300*--------------------------------------------------------------*
000400* BNKDEP - INGRESO EN CUENTA (DEPOSIT)                         *
000500* LA CANTIDAD LLEGA YA VALIDADA DESDE EL FICHERO DE            *
000600* SOLICITUDES: SE BUSCA LA CUENTA DEL USUARIO, SE ANOTA EL     *
000700* MOVIMIENTO Y SE ACTUALIZA EL SALDO SIN NINGUNA COMPROBACION  *
000800* DE SIGNO, YA QUE UN INGRESO SIEMPRE AUMENTA EL SALDO.        *
000900*--------------------------------------------------------------*
001000 AUTHOR. M. CALVO RUBIO.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 02/09/1988.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001500*--------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                  *
001700*--------------------------------------------------------------*
001800* 02/09/88 MCR  0014  ALTA INICIAL (INGRESO DE EFECTIVO).       *
001900* 21/01/90 MCR  0033  SE PASA DE PANTALLA A SOLICITUD DE LOTE.  *
002000* 07/06/93 JAM  0058  CODIGOS DE RETORNO NORMALIZADOS.          *
002100* 19/11/98 PLR  0090  AÑO 2000: MOV-FECHA A CUATRO DIGITOS.     *
002200* 04/02/99 PLR  0091  PRUEBAS DE PASO DE SIGLO.                 *
002300* 17/05/01 SRG  0103  COMPUTE ROUNDED EN LA ACTUALIZACION DE    *
002400*                     SALDO, POR SEGURIDAD EN EL REDONDEO.      *
002500*--------------------------------------------------------------*
002600
002700 ENVIRONMENT DIVISION.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100*    MAESTRO DE CUENTAS: SE BUSCA LA CUENTA DEL USUARIO
003200*    RECORRIENDO EL FICHERO, PORQUE NO HAY CLAVE ALTERNATIVA
003300*    POR TITULAR.
003400     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
003500     ORGANIZATION IS INDEXED
003600     ACCESS MODE IS DYNAMIC
003700     RECORD KEY IS CTA-NUM
003800     FILE STATUS IS FSC.
003900
004000*    MAESTRO DE MOVIMIENTOS: SE RECORRE PARA HALLAR EL ULTIMO
004100*    MOV-NUM ANTES DE ANOTAR EL INGRESO.
004200     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
004300     ORGANIZATION IS INDEXED
004400     ACCESS MODE IS DYNAMIC
004500     RECORD KEY IS MOV-NUM
004600     FILE STATUS IS FSM.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000*    REGISTRO DE CUENTA, IGUAL QUE EN BNKREG Y EN EL RESTO DE
005100*    SUBPROGRAMAS QUE MANEJAN SALDOS.
005200 FD CUENTAS
005300     LABEL RECORD STANDARD
005400     VALUE OF FILE-ID IS "cuentas.ubd".
005500 01 CUENTA-REG.
005600     02 CTA-NUM               PIC 9(09).
005700     02 CTA-USR                PIC 9(09).
005800*        SALDO PARTIDO EN ENTERA Y DECIMAL; EL INGRESO SE
005900*        SUMA SOBRE LA VISTA REDEFINIDA, NO SOBRE ESTOS DOS
006000*        CAMPOS POR SEPARADO.
006100     02 CTA-SALDO-GRP.
006200         03 CTA-SALDO-ENT      PIC S9(11).
006300         03 CTA-SALDO-DEC      PIC 9(02).
006400     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
006500     02 FILLER                 PIC X(09).
006600
006700*    REGISTRO DE MOVIMIENTO: EN UN DEPOSIT, MOV-CTA-ORIGEN ES
006800*    LA CUENTA QUE RECIBE Y MOV-CTA-DESTINO QUEDA A CEROS.
006900 FD MOVIMIENTOS
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "movimientos.ubd".
007200 01 MOVIMIENTO-REG.
007300*        CLAVE UNICA DEL MOVIMIENTO, CORRELATIVA EN TODO EL
007400*        BANCO, NO SOLO EN LOS DEPOSITOS.
007500     02 MOV-NUM                PIC 9(09).
007600     02 MOV-FECHA               PIC 9(14).
007700     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
007800         03 MOV-FEC-ANO         PIC 9(04).
007900         03 MOV-FEC-MES         PIC 9(02).
008000         03 MOV-FEC-DIA         PIC 9(02).
008100         03 MOV-FEC-HOR         PIC 9(02).
008200         03 MOV-FEC-MIN         PIC 9(02).
008300         03 MOV-FEC-SEG         PIC 9(02).
008400     02 MOV-IMPORTE-GRP.
008500         03 MOV-IMPORTE-ENT     PIC S9(11).
008600         03 MOV-IMPORTE-DEC     PIC 9(02).
008700     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
008800*        "DEPOSIT ", "WITHDRAW" O "TRANSFER"; LOS TRES
008900*        SUBPROGRAMAS USAN EL MISMO CAMPO DE OCHO BYTES.
009000     02 MOV-TIPO                PIC X(08).
009100     02 MOV-CTA-ORIGEN          PIC 9(09).
009200     02 MOV-CTA-DESTINO         PIC 9(09).
009300     02 FILLER                  PIC X(18).
009400
009500 WORKING-STORAGE SECTION.
009600*    CODIGOS DE ESTADO DE LOS DOS MAESTROS.
009700*    LOS CODIGOS DE ESTADO VAN SIEMPRE DECLARADOS JUNTO AL
009800*    PRINCIPIO DE WORKING-STORAGE, UNO POR FICHERO DEL
009900*    PROGRAMA, SIGUIENDO LA COSTUMBRE DE LA CASA.
010000 77 FSC                        PIC X(02).
010100     88 FSC-OK                VALUE "00".
010200 77 FSM                        PIC X(02).
010300     88 FSM-OK                VALUE "00".
010400*    INDICADOR DE SI SE LOCALIZO LA CUENTA DEL USUARIO.
010500 77 CUENTA-ENCONTRADA           PIC 9(01) COMP.
010600*    MAYOR MOV-NUM EXISTENTE, PARA ASIGNAR EL SIGUIENTE.
010700 77 LAST-MOV-NUM                PIC 9(09) COMP.
010800
010900*    DESGLOSE DE LA FECHA-HORA DEL SISTEMA PARA FECHAR EL
011000*    MOVIMIENTO QUE SE VA A ANOTAR.
011100 01 CAMPOS-FECHA.
011200     05 FECHA.
011300         10 ANO                 PIC 9(4).
011400         10 MES                 PIC 9(2).
011500         10 DIA                 PIC 9(2).
011600     05 HORA.
011700         10 HORAS               PIC 9(2).
011800         10 MINUTOS             PIC 9(2).
011900         10 SEGUNDOS            PIC 9(2).
012000         10 MILISEGUNDOS        PIC 9(2).
012100     05 DIF-GMT                 PIC S9(4).
012200
012300 LINKAGE SECTION.
012400*    LOS TRES PARAMETROS DEBEN COINCIDIR EN TIPO Y ORDEN CON
012500*    EL CALL "BNKDEP" USING DE BNKPOST.
012600*    USUARIO QUE INGRESA Y CANTIDAD A INGRESAR, PARTIDA EN
012700*    ENTERA Y DECIMAL IGUAL QUE EL RESTO DE IMPORTES DEL BANCO.
012800 01 LNK-USR                     PIC 9(09).
012900 01 LNK-IMPORTE-GRP.
013000     02 LNK-IMPORTE-ENT         PIC S9(11).
013100     02 LNK-IMPORTE-DEC         PIC 9(02).
013200*    VISTA UNICA DEL IMPORTE A INGRESAR, PARA LA SUMA EN
013300*    ACTUALIZAR-SALDO.
013400 01 LNK-IMPORTE-ALT REDEFINES LNK-IMPORTE-GRP PIC S9(11)V99.
013500 01 LNK-RET-STATUS               PIC X(02).
013600
013700 PROCEDURE DIVISION USING LNK-USR LNK-IMPORTE-GRP LNK-RET-STATUS.
013800*--------------------------------------------------------------*
013900* BUSCAR-CUENTA-USUARIO - LOCALIZA LA CUENTA DEL USUARIO       *
014000* RECORRIENDO EL MAESTRO DE CUENTAS, IGUAL QUE EN BNKCLS.      *
014100*--------------------------------------------------------------*
014200 BUSCAR-CUENTA-USUARIO.
014300*    FORZAMOS QUE SE CREEN LOS FICHEROS SI NO EXISTEN TODAVIA.
014400     OPEN I-O CUENTAS CLOSE CUENTAS.
014500     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
014600
014700     MOVE 0 TO CUENTA-ENCONTRADA.
014800     OPEN INPUT CUENTAS.
014900     IF FSC NOT = "00"
015000         GO TO PSYS-ERR.
015100
015200 LECTURA-CUENTA.
015300*    BUSQUEDA LINEAL POR TITULAR, COMO EN TODOS LOS
015400*    SUBPROGRAMAS QUE NECESITAN LA CUENTA DE UN USUARIO.
015500     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-CUENTA.
015600     IF CTA-USR = LNK-USR
015700         MOVE 1 TO CUENTA-ENCONTRADA
015800         GO TO FIN-LECTURA-CUENTA.
015900     GO TO LECTURA-CUENTA.
016000
016100 FIN-LECTURA-CUENTA.
016200     CLOSE CUENTAS.
016300
016400*    SIN CUENTA NO HAY DONDE INGRESAR: SE DEVUELVE "NF" SIN
016500*    TOCAR EL MAESTRO DE MOVIMIENTOS. ESTE CODIGO SE USA IGUAL
016600*    EN BNKWDR Y EN BNKCLS CUANDO NO HAY CUENTA ASOCIADA.
016700     IF CUENTA-ENCONTRADA = 0
016800         MOVE "NF" TO LNK-RET-STATUS
016900         GO TO FIN-SUBPROGRAMA.
017000
017100*--------------------------------------------------------------*
017200* ACTUALIZAR-SALDO - RELEE LA CUENTA POR CLAVE Y LE SUMA EL    *
017300* IMPORTE DEL INGRESO; NO HAY NINGUNA COMPROBACION DE SIGNO,   *
017400* UN DEPOSIT SIEMPRE SE ACEPTA.                                *
017500*--------------------------------------------------------------*
017600 ACTUALIZAR-SALDO.
017700     OPEN I-O CUENTAS.
017800     IF FSC NOT = "00"
017900         GO TO PSYS-ERR.
018000     READ CUENTAS INVALID KEY GO TO PSYS-ERR.
018100
018200*    COMPUTE ROUNDED SOBRE LA VISTA REDEFINIDA, PARA QUE EL
018300*    REDONDEO DEL CENTIMO QUEDE BIEN RESUELTO EN UNA SOLA
018400*    OPERACION EN VEZ DE TENER QUE CUIDARLO CAMPO A CAMPO.
018500     COMPUTE CTA-SALDO-ALT ROUNDED = CTA-SALDO-ALT + LNK-IMPORTE-ALT.
018600
018700     REWRITE CUENTA-REG INVALID KEY GO TO PSYS-ERR.
018800     CLOSE CUENTAS.
018900
019000*--------------------------------------------------------------*
019100* ANOTAR-MOVIMIENTO - DEJA CONSTANCIA DEL INGRESO EN EL        *
019200* MAESTRO DE MOVIMIENTOS, CON CLAVE CORRELATIVA COMO EN        *
019300* BNKREG, Y CON LA CUENTA COMO ORIGEN DEL ABONO.                *
019400*--------------------------------------------------------------*
019500 ANOTAR-MOVIMIENTO.
019600     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
019700     MOVE 0 TO LAST-MOV-NUM.
019800     OPEN INPUT MOVIMIENTOS.
019900     IF FSM NOT = "00"
020000         GO TO PSYS-ERR.
020100
020200 LECTURA-MOV.
020300*    IGUAL QUE EN BNKREG: SE RECORRE EL MAESTRO PARA HALLAR
020400*    EL MAYOR MOV-NUM EXISTENTE.
020500     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
020600     IF MOV-NUM > LAST-MOV-NUM
020700         MOVE MOV-NUM TO LAST-MOV-NUM.
020800     GO TO LECTURA-MOV.
020900
021000 FIN-LECTURA-MOV.
021100     CLOSE MOVIMIENTOS.
021200
021300     OPEN I-O MOVIMIENTOS.
021400     IF FSM NOT = "00"
021500         GO TO PSYS-ERR.
021600
021700*    NUEVO MOV-NUM CORRELATIVO, FECHADO CON EL RELOJ DEL
021800*    SISTEMA Y CON EL TIPO "DEPOSIT " A OCHO CARACTERES.
021900     ADD 1 TO LAST-MOV-NUM.
022000     MOVE LAST-MOV-NUM TO MOV-NUM.
022100     MOVE ANO TO MOV-FEC-ANO.
022200     MOVE MES TO MOV-FEC-MES.
022300     MOVE DIA TO MOV-FEC-DIA.
022400     MOVE HORAS TO MOV-FEC-HOR.
022500     MOVE MINUTOS TO MOV-FEC-MIN.
022600     MOVE SEGUNDOS TO MOV-FEC-SEG.
022700     MOVE LNK-IMPORTE-ALT TO MOV-IMPORTE-ALT.
022800     MOVE "DEPOSIT " TO MOV-TIPO.
022900*    LA CUENTA QUE INGRESA ES EL ORIGEN DEL MOVIMIENTO; NO
023000*    HAY CUENTA DESTINO EN UN DEPOSIT.
023100     MOVE CTA-NUM TO MOV-CTA-ORIGEN.
023200     MOVE 0 TO MOV-CTA-DESTINO.
023300
023400     WRITE MOVIMIENTO-REG INVALID KEY GO TO PSYS-ERR.
023500     CLOSE MOVIMIENTOS.
023600
023700*    INGRESO COMPLETO: SALDO ACTUALIZADO Y MOVIMIENTO ANOTADO.
023800     MOVE "OK" TO LNK-RET-STATUS.
023900     GO TO FIN-SUBPROGRAMA.
024000
024100*    ERROR DE APERTURA, LECTURA O ESCRITURA EN CUALQUIERA DE
024200*    LOS DOS MAESTROS CAE AQUI.
024300 PSYS-ERR.
024400     MOVE "SE" TO LNK-RET-STATUS.
024500
024600 FIN-SUBPROGRAMA.
024700*    RETORNO NORMAL A BNKPOST CON EL CODIGO DE ESTADO YA
024800*    PUESTO EN LNK-RET-STATUS.
024900     EXIT PROGRAM.
