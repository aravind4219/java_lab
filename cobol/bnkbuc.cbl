000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKBUC.
000300*--------------------------------------------------------------*
000400* BNKBUC - CUENTA CON MAS MOVIMIENTOS                          *
000500* SE MANTIENE EN MEMORIA UNA TABLA CON UNA ENTRADA POR CADA    *
000600* CUENTA QUE APARECE EN EL FICHERO DE MOVIMIENTOS Y EL NUMERO  *
000700* DE VECES QUE APARECE COMO ORIGEN O COMO DESTINO. AL TERMINAR *
000800* EL RECORRIDO SE TOMA LA ENTRADA CON MAYOR CONTADOR (LA MAS   *
000900* ANTIGUA EN CASO DE EMPATE) Y SE BUSCA SU TITULAR.            *
001000*--------------------------------------------------------------*
001100 AUTHOR. S. RUIZ GIMENEZ.
001200 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001300 DATE-WRITTEN. 22/10/1994.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001600*--------------------------------------------------------------*
001700* HISTORIAL DE MODIFICACIONES                                  *
001800*--------------------------------------------------------------*
001900* 22/10/94 SRG  0066  ALTA INICIAL (CUENTA CON MAS MOVIMIENTOS).*
002000* 19/11/98 PLR  0090  AÑO 2000: SIN CAMBIOS, SE REVISA POR SI   *
002100*                     ACASO.                                    *
002200* 22/10/04 SRG  0118  TABLA DE ACUMULACION AMPLIADA A 500        *
002300*                     CUENTAS COMO MAXIMO EN UNA EJECUCION.      *
002400*--------------------------------------------------------------*
002500
002600 ENVIRONMENT DIVISION.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000*    MAESTRO DE USUARIOS: SOLO SE ACCEDE AL FINAL, PARA HALLAR
003100*    EL NOMBRE DEL TITULAR GANADOR.
003200     SELECT OPTIONAL USUARIOS ASSIGN TO DISK
003300     ORGANIZATION IS INDEXED
003400     ACCESS MODE IS DYNAMIC
003500     RECORD KEY IS USR-NUM
003600     FILE STATUS IS FSU.
003700
003800*    MAESTRO DE CUENTAS: SE LEE UNA SOLA VEZ POR CLAVE, LA
003900*    CUENTA GANADORA, PARA OBTENER SU USUARIO.
004000     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
004100     ORGANIZATION IS INDEXED
004200     ACCESS MODE IS DYNAMIC
004300     RECORD KEY IS CTA-NUM
004400     FILE STATUS IS FSC.
004500
004600*    MAESTRO DE MOVIMIENTOS: SE RECORRE ENTERO PARA ALIMENTAR
004700*    LA TABLA EN MEMORIA.
004800     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
004900     ORGANIZATION IS INDEXED
005000     ACCESS MODE IS DYNAMIC
005100     RECORD KEY IS MOV-NUM
005200     FILE STATUS IS FSM.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD USUARIOS
005700     LABEL RECORD STANDARD
005800     VALUE OF FILE-ID IS "usuarios.ubd".
005900 01 USUARIO-REG.
006000*        CLAVE DEL MAESTRO DE USUARIOS, IGUAL QUE CTA-USR EN
006100*        EL MAESTRO DE CUENTAS.
006200     02 USR-NUM                PIC 9(09).
006300*        NOMBRE DEL TITULAR, QUE ES LO QUE SE MUESTRA AL FINAL.
006400     02 USR-NOMBRE              PIC X(30).
006500*        CLAVE DE ACCESO; NO SE USA EN ESTE INFORME.
006600     02 USR-CLAVE               PIC X(30).
006700     02 FILLER                  PIC X(11).
006800
006900 FD CUENTAS
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "cuentas.ubd".
007200 01 CUENTA-REG.
007300     02 CTA-NUM                 PIC 9(09).
007400*        USUARIO TITULAR DE LA CUENTA GANADORA.
007500     02 CTA-USR                  PIC 9(09).
007600     02 CTA-SALDO-GRP.
007700         03 CTA-SALDO-ENT         PIC S9(11).
007800         03 CTA-SALDO-DEC         PIC 9(02).
007900     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
008000     02 FILLER                    PIC X(09).
008100
008200 FD MOVIMIENTOS
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID IS "movimientos.ubd".
008500 01 MOVIMIENTO-REG.
008600     02 MOV-NUM                   PIC 9(09).
008700     02 MOV-FECHA                  PIC 9(14).
008800     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
008900         03 MOV-FEC-ANO             PIC 9(04).
009000         03 MOV-FEC-MES             PIC 9(02).
009100         03 MOV-FEC-DIA             PIC 9(02).
009200         03 MOV-FEC-HOR             PIC 9(02).
009300         03 MOV-FEC-MIN             PIC 9(02).
009400         03 MOV-FEC-SEG             PIC 9(02).
009500     02 MOV-IMPORTE-GRP.
009600         03 MOV-IMPORTE-ENT         PIC S9(11).
009700         03 MOV-IMPORTE-DEC         PIC 9(02).
009800     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
009900     02 MOV-TIPO                    PIC X(08).
010000*        CUENTA ORIGEN; CUENTA TANTO SI EL MOVIMIENTO ES UN
010100*        DEPOSITO, UNA RETIRADA O UNA TRANSFERENCIA.
010200     02 MOV-CTA-ORIGEN              PIC 9(09).
010300*        CUENTA DESTINO; SOLO RELLENA EN LAS TRANSFERENCIAS,
010400*        CERO EN EL RESTO DE TIPOS DE MOVIMIENTO.
010500     02 MOV-CTA-DESTINO             PIC 9(09).
010600     02 FILLER                      PIC X(18).
010700
010800 WORKING-STORAGE SECTION.
010900*    FILE STATUS DE LOS TRES MAESTROS.
011000 77 FSU                           PIC X(02).
011100     88 FSU-OK                VALUE "00".
011200 77 FSC                           PIC X(02).
011300     88 FSC-OK                VALUE "00".
011400 77 FSM                           PIC X(02).
011500     88 FSM-OK                VALUE "00".
011600*    NUMERO DE CUENTAS DISTINTAS ACUMULADAS EN LA TABLA.
011700 77 CUENTAS-EN-TABLA                PIC 9(03) COMP.
011800*    SUBINDICE DE TRABAJO PARA LOS DOS RECORRIDOS DE LA TABLA.
011900 77 IND-TABLA                       PIC 9(03) COMP.
012000*    INDICADOR DE SI LA CUENTA QUE SE ESTA CONTANDO YA TENIA
012100*    ENTRADA EN LA TABLA.
012200 77 ENCONTRADO-EN-TABLA              PIC 9(01) COMP.
012300*    SUBINDICE DE LA ENTRADA GANADORA TRAS EL BARRIDO FINAL.
012400 77 IND-GANADOR                      PIC 9(03) COMP.
012500*    INDICADOR DE SI SE LOCALIZO EL USUARIO TITULAR DE LA
012600*    CUENTA GANADORA.
012700 77 USUARIO-ENCONTRADO                PIC 9(01) COMP.
012800
012900*    TABLA EN MEMORIA, CON UNA ENTRADA POR
013000*    CADA CUENTA QUE APARECE EN ALGUN MOVIMIENTO Y EL NUMERO
013100*    DE VECES QUE APARECE.
013200 01 TABLA-CUENTAS.
013300     02 TABLA-CTA OCCURS 500 TIMES.
013400*            NUMERO DE CUENTA DE ESTA ENTRADA DE LA TABLA.
013500         03 TAB-CTA-NUM               PIC 9(09) COMP.
013600*            VECES QUE ESA CUENTA APARECE COMO ORIGEN O
013700*            DESTINO EN EL MAESTRO DE MOVIMIENTOS.
013800         03 TAB-CTA-CONTADOR           PIC 9(07) COMP.
013900
014000*    CUENTA QUE SE ESTA CONTANDO EN CADA PASADA DE
014100*    LOCALIZAR-EN-TABLA, YA SEA LA DE ORIGEN O LA DE DESTINO.
014200 77 MOV-CTA-PARAM                  PIC 9(09) COMP.
014300
014400 PROCEDURE DIVISION.
014500*--------------------------------------------------------------*
014600* INICIO - RECORRE TODO EL MAESTRO DE MOVIMIENTOS UNA SOLA VEZ,*
014700* CONTANDO CADA APARICION DE CADA CUENTA COMO ORIGEN Y, SI LA  *
014800* HAY, COMO DESTINO.                                            *
014900*--------------------------------------------------------------*
015000 INICIO.
015100*    TRUCO HABITUAL DE LA CASA: ABRIR Y CERRAR EN I-O CREA EL
015200*    FICHERO SI TODAVIA NO EXISTE.
015300     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
015400
015500*    LA TABLA EMPIEZA VACIA; SE VA RELLENANDO CONFORME SE LEEN
015600*    LOS MOVIMIENTOS.
015700     MOVE 0 TO CUENTAS-EN-TABLA.
015800     OPEN INPUT MOVIMIENTOS.
015900     IF FSM NOT = "00"
016000         GO TO PSYS-ERR.
016100
016200*    UN MOVIMIENTO CUENTA COMO MINIMO UNA VEZ, PARA LA CUENTA
016300*    ORIGEN; SI ES UNA TRANSFERENCIA, CUENTA TAMBIEN PARA LA
016400*    CUENTA DESTINO.
016500 LECTURA-MOV.
016600     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
016700     PERFORM ACUMULAR-ORIGEN THRU ACUMULAR-ORIGEN-EXIT.
016800*    SOLO SE CUENTA EL DESTINO CUANDO LO HAY, ES DECIR, EN LAS
016900*    TRANSFERENCIAS; EN DEPOSITOS Y RETIRADAS QUEDA A CERO.
017000     IF MOV-CTA-DESTINO NOT = 0
017100         PERFORM ACUMULAR-DESTINO THRU ACUMULAR-DESTINO-EXIT.
017200     GO TO LECTURA-MOV.
017300
017400 FIN-LECTURA-MOV.
017500     CLOSE MOVIMIENTOS.
017600
017700*    TABLA VACIA SIGNIFICA QUE EL BANCO NO TIENE NINGUN
017800*    MOVIMIENTO REGISTRADO TODAVIA.
017900     IF CUENTAS-EN-TABLA = 0
018000         DISPLAY "BNKBUC - NO HAY MOVIMIENTOS EN EL BANCO."
018100         STOP RUN.
018200
018300*--------------------------------------------------------------*
018400* BUSCAR-GANADOR - RECORRE LA TABLA YA RELLENA BUSCANDO LA     *
018500* ENTRADA CON MAYOR CONTADOR; EN CASO DE EMPATE GANA LA MAS    *
018600* ANTIGUA, QUE ES LA PRIMERA CUENTA QUE APARECIO EN EL FICHERO.*
018700*--------------------------------------------------------------*
018800 BUSCAR-GANADOR.
018900*    SE PARTE DE LA PRIMERA ENTRADA COMO GANADORA PROVISIONAL
019000*    Y SE COMPARA CONTRA EL RESTO, EMPEZANDO POR LA SEGUNDA.
019100     MOVE 1 TO IND-GANADOR.
019200     MOVE 2 TO IND-TABLA.
019300 BUSCAR-GANADOR-BUCLE.
019400     IF IND-TABLA > CUENTAS-EN-TABLA
019500         GO TO FIN-BUSCAR-GANADOR.
019600*    SOLO SE SUSTITUYE AL GANADOR SI EL CONTADOR ES
019700*    ESTRICTAMENTE MAYOR, PARA RESPETAR EL DESEMPATE.
019800     IF TAB-CTA-CONTADOR (IND-TABLA) > TAB-CTA-CONTADOR (IND-GANADOR)
019900         MOVE IND-TABLA TO IND-GANADOR.
020000     ADD 1 TO IND-TABLA.
020100     GO TO BUSCAR-GANADOR-BUCLE.
020200
020300 FIN-BUSCAR-GANADOR.
020400     PERFORM BUSCAR-USUARIO-GANADOR THRU BUSCAR-USUARIO-GANADOR-EXIT.
020500
020600     IF USUARIO-ENCONTRADO = 0
020700         DISPLAY "BNKBUC - NO SE ENCUENTRA EL TITULAR DE LA CUENTA."
020800         STOP RUN.
020900
021000*    INFORME FINAL: CUENTA GANADORA, NUMERO DE MOVIMIENTOS EN
021100*    QUE APARECE Y NOMBRE DE SU TITULAR.
021200     DISPLAY "CUENTA CON MAS MOVIMIENTOS.: "
021300             TAB-CTA-NUM (IND-GANADOR).
021400     DISPLAY "NUMERO DE MOVIMIENTOS......: "
021500             TAB-CTA-CONTADOR (IND-GANADOR).
021600     DISPLAY "TITULAR....................: " USR-NOMBRE.
021700     STOP RUN.
021800
021900*    CONTAR LA CUENTA DE ORIGEN DEL MOVIMIENTO ACTUAL.
022000 ACUMULAR-ORIGEN.
022100     MOVE MOV-CTA-ORIGEN TO MOV-CTA-PARAM.
022200     PERFORM LOCALIZAR-EN-TABLA THRU LOCALIZAR-EN-TABLA-EXIT.
022300 ACUMULAR-ORIGEN-EXIT.
022400     EXIT.
022500
022600*    CONTAR LA CUENTA DE DESTINO DEL MOVIMIENTO ACTUAL, SOLO SE
022700*    LLAMA CUANDO MOV-CTA-DESTINO ES DISTINTO DE CERO.
022800 ACUMULAR-DESTINO.
022900     MOVE MOV-CTA-DESTINO TO MOV-CTA-PARAM.
023000     PERFORM LOCALIZAR-EN-TABLA THRU LOCALIZAR-EN-TABLA-EXIT.
023100 ACUMULAR-DESTINO-EXIT.
023200     EXIT.
023300
023400 LOCALIZAR-EN-TABLA.
023500*    BUSQUEDA LINEAL SENCILLA: SI LA CUENTA YA ESTA
023600*    EN LA TABLA SE LE SUMA UNO, Y SI NO SE AÑADE UNA ENTRADA
023700*    NUEVA AL FINAL.
023800     MOVE 0 TO ENCONTRADO-EN-TABLA.
023900     MOVE 1 TO IND-TABLA.
024000 LOCALIZAR-BUCLE.
024100     IF IND-TABLA > CUENTAS-EN-TABLA
024200         GO TO FIN-LOCALIZAR-BUCLE.
024300     IF TAB-CTA-NUM (IND-TABLA) = MOV-CTA-PARAM
024400         ADD 1 TO TAB-CTA-CONTADOR (IND-TABLA)
024500         MOVE 1 TO ENCONTRADO-EN-TABLA
024600         GO TO FIN-LOCALIZAR-BUCLE.
024700     ADD 1 TO IND-TABLA.
024800     GO TO LOCALIZAR-BUCLE.
024900
025000 FIN-LOCALIZAR-BUCLE.
025100*    SI NO SE ENCONTRO, LA CUENTA ENTRA EN LA TABLA CON UN
025200*    CONTADOR INICIAL DE UNO. LA PETICION 0118 AMPLIO EL LIMITE
025300*    A 500 CUENTAS DISTINTAS POR EJECUCION.
025400     IF ENCONTRADO-EN-TABLA = 0
025500         ADD 1 TO CUENTAS-EN-TABLA
025600         MOVE MOV-CTA-PARAM TO TAB-CTA-NUM (CUENTAS-EN-TABLA)
025700         MOVE 1 TO TAB-CTA-CONTADOR (CUENTAS-EN-TABLA).
025800 LOCALIZAR-EN-TABLA-EXIT.
025900     EXIT.
026000
026100*    UNA VEZ CONOCIDA LA CUENTA GANADORA, SE LEE SU REGISTRO
026200*    PARA OBTENER EL USUARIO TITULAR Y LUEGO SE LEE EL
026300*    REGISTRO DE ESE USUARIO PARA OBTENER SU NOMBRE.
026400 BUSCAR-USUARIO-GANADOR.
026500     MOVE 0 TO USUARIO-ENCONTRADO.
026600     OPEN INPUT CUENTAS.
026700     IF FSC NOT = "00"
026800         GO TO PSYS-ERR.
026900     MOVE TAB-CTA-NUM (IND-GANADOR) TO CTA-NUM.
027000     READ CUENTAS INVALID KEY
027100         CLOSE CUENTAS
027200         GO TO BUSCAR-USUARIO-GANADOR-EXIT.
027300     CLOSE CUENTAS.
027400
027500*    CON EL NUMERO DE USUARIO YA EN CTA-USR, SE LEE SU
027600*    REGISTRO EN EL MAESTRO DE USUARIOS PARA EL NOMBRE.
027700     OPEN INPUT USUARIOS.
027800     IF FSU NOT = "00"
027900         GO TO PSYS-ERR.
028000     MOVE CTA-USR TO USR-NUM.
028100     READ USUARIOS INVALID KEY
028200         CLOSE USUARIOS
028300         GO TO BUSCAR-USUARIO-GANADOR-EXIT.
028400     CLOSE USUARIOS.
028500     MOVE 1 TO USUARIO-ENCONTRADO.
028600 BUSCAR-USUARIO-GANADOR-EXIT.
028700     EXIT.
028800
028900*    ERROR DE APERTURA EN CUALQUIERA DE LOS TRES MAESTROS.
029000 PSYS-ERR.
029100     DISPLAY "BNKBUC - ERROR DE APERTURA DE FICHEROS."
029200     STOP RUN.
