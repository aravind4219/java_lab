000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKBUD.
000300*--------------------------------------------------------------*
000400* BNKBUD - FECHA CON MAS MOVIMIENTOS                           *
000500* MISMA TECNICA DE TABLA EN MEMORIA QUE BNKBUC, PERO AGRUPANDO *
000600* POR FECHA (AAAAMMDD, SIN LA HORA) EN LUGAR DE POR CUENTA.    *
000700* CADA MOVIMIENTO CUENTA UNA SOLA VEZ, AL CONTRARIO QUE EN     *
000800* BNKBUC, DONDE UNA TRANSFERENCIA PUEDE SUMAR A DOS CUENTAS.   *
000900*--------------------------------------------------------------*
001000 AUTHOR. S. RUIZ GIMENEZ.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 22/10/1994.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001500*--------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                  *
001700*--------------------------------------------------------------*
001800* 22/10/94 SRG  0066  ALTA INICIAL (FECHA CON MAS MOVIMIENTOS).*
001900* 19/11/98 PLR  0090  AÑO 2000: LA CLAVE DE AGRUPACION PASA DE  *
002000*                     SEIS A OCHO DIGITOS (AAAAMMDD).           *
002100* 04/02/99 PLR  0091  PRUEBAS DE PASO DE SIGLO SOBRE LA TABLA.  *
002200* 22/10/04 SRG  0118  TABLA AMPLIADA A 1000 FECHAS DISTINTAS.   *
002300*--------------------------------------------------------------*
002400
002500 ENVIRONMENT DIVISION.
002600
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900*    UNICO FICHERO: EL MAESTRO DE MOVIMIENTOS, RECORRIDO
003000*    ENTERO UNA SOLA VEZ.
003100     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
003200     ORGANIZATION IS INDEXED
003300     ACCESS MODE IS DYNAMIC
003400     RECORD KEY IS MOV-NUM
003500     FILE STATUS IS FSM.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD MOVIMIENTOS
004000     LABEL RECORD STANDARD
004100     VALUE OF FILE-ID IS "movimientos.ubd".
004200 01 MOVIMIENTO-REG.
004300*        CLAVE DEL MAESTRO.
004400     02 MOV-NUM                   PIC 9(09).
004500*        VISTA ALFANUMERICA DE LA CLAVE, POR SI HICIERA FALTA
004600*        PARA UN LISTADO DE DIAGNOSTICO.
004700     02 MOV-NUM-ALT REDEFINES MOV-NUM PIC X(09).
004800*        FECHA-HORA A CATORCE DIGITOS; AQUI SOLO INTERESA LA
004900*        PARTE DE FECHA, DE AHI EL DESGLOSE.
005000     02 MOV-FECHA                  PIC 9(14).
005100     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
005200         03 MOV-FEC-ANO             PIC 9(04).
005300         03 MOV-FEC-MES             PIC 9(02).
005400         03 MOV-FEC-DIA             PIC 9(02).
005500         03 MOV-FEC-HOR             PIC 9(02).
005600         03 MOV-FEC-MIN             PIC 9(02).
005700         03 MOV-FEC-SEG             PIC 9(02).
005800     02 MOV-IMPORTE-GRP.
005900         03 MOV-IMPORTE-ENT         PIC S9(11).
006000         03 MOV-IMPORTE-DEC         PIC 9(02).
006100     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
006200     02 MOV-TIPO                    PIC X(08).
006300     02 MOV-CTA-ORIGEN              PIC 9(09).
006400     02 MOV-CTA-DESTINO             PIC 9(09).
006500     02 FILLER                      PIC X(18).
006600
006700 WORKING-STORAGE SECTION.
006800*    FILE STATUS DEL MAESTRO DE MOVIMIENTOS.
006900 77 FSM                           PIC X(02).
007000     88 FSM-OK                VALUE "00".
007100*    NUMERO DE FECHAS DISTINTAS ACUMULADAS EN LA TABLA.
007200 77 FECHAS-EN-TABLA                 PIC 9(04) COMP.
007300*    SUBINDICE DE TRABAJO PARA LOS DOS RECORRIDOS DE LA TABLA.
007400 77 IND-TABLA                       PIC 9(04) COMP.
007500*    INDICADOR DE SI LA FECHA QUE SE ESTA CONTANDO YA TENIA
007600*    ENTRADA EN LA TABLA.
007700 77 ENCONTRADO-EN-TABLA              PIC 9(01) COMP.
007800*    SUBINDICE DE LA ENTRADA GANADORA TRAS EL BARRIDO FINAL.
007900 77 IND-GANADOR                      PIC 9(04) COMP.
008000*    FECHA DEL MOVIMIENTO ACTUAL, RECOMPUESTA A OCHO DIGITOS
008100*    (AAAAMMDD) SIN LA PARTE DE HORA.
008200 77 FEC-PARAM                        PIC 9(08).
008300
008400*    TABLA EN MEMORIA, DEL MISMO ESTILO QUE LA DE BNKBUC, CON
008500*    UNA ENTRADA POR CADA FECHA DISTINTA VISTA EN EL MAESTRO Y
008600*    EL NUMERO DE MOVIMIENTOS QUE CAYERON EN ELLA. LA PETICION
008700*    0118 AMPLIO EL LIMITE A 1000 FECHAS DISTINTAS.
008800 01 TABLA-FECHAS.
008900     02 TABLA-FEC OCCURS 1000 TIMES.
009000*            FECHA (AAAAMMDD) DE ESTA ENTRADA DE LA TABLA.
009100         03 TAB-FEC-VALOR             PIC 9(08).
009200*            MOVIMIENTOS VISTOS EN ESA FECHA.
009300         03 TAB-FEC-CONTADOR           PIC 9(07) COMP.
009400
009500 PROCEDURE DIVISION.
009600*--------------------------------------------------------------*
009700* INICIO - RECORRE TODO EL MAESTRO DE MOVIMIENTOS UNA SOLA     *
009800* VEZ, TRUNCANDO CADA FECHA-HORA A SOLO FECHA Y CONTANDO CADA  *
009900* MOVIMIENTO UNA UNICA VEZ EN LA TABLA (A DIFERENCIA DE BNKBUC,*
010000* AQUI NO HAY ORIGEN NI DESTINO QUE CONTAR POR SEPARADO).      *
010100*--------------------------------------------------------------*
010200 INICIO.
010300*    TRUCO HABITUAL DE LA CASA: ABRIR Y CERRAR EN I-O CREA EL
010400*    FICHERO SI TODAVIA NO EXISTE.
010500     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
010600
010700     MOVE 0 TO FECHAS-EN-TABLA.
010800     OPEN INPUT MOVIMIENTOS.
010900     IF FSM NOT = "00"
011000         GO TO PSYS-ERR.
011100
011200 LECTURA-MOV.
011300     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
011400*    SE DESCARTA LA HORA Y SE RECOMPONE LA FECHA A OCHO
011500*    DIGITOS, QUE ES LA CLAVE DE AGRUPACION DESDE LA PETICION
011600*    0090 (AÑO 2000).
011700     MOVE MOV-FEC-ANO TO FEC-PARAM (1:4).
011800     MOVE MOV-FEC-MES TO FEC-PARAM (5:2).
011900     MOVE MOV-FEC-DIA TO FEC-PARAM (7:2).
012000     PERFORM LOCALIZAR-EN-TABLA THRU LOCALIZAR-EN-TABLA-EXIT.
012100     GO TO LECTURA-MOV.
012200
012300 FIN-LECTURA-MOV.
012400     CLOSE MOVIMIENTOS.
012500
012600*    TABLA VACIA SIGNIFICA QUE EL BANCO NO TIENE NINGUN
012700*    MOVIMIENTO REGISTRADO TODAVIA.
012800     IF FECHAS-EN-TABLA = 0
012900         DISPLAY "BNKBUD - NO HAY MOVIMIENTOS EN EL BANCO."
013000         STOP RUN.
013100
013200*--------------------------------------------------------------*
013300* BUSCAR-GANADOR - RECORRE LA TABLA BUSCANDO LA ENTRADA CON    *
013400* MAYOR CONTADOR; EN CASO DE EMPATE GANA LA FECHA MAS ANTIGUA  *
013500* QUE APARECIO EN EL FICHERO, MISMO CRITERIO QUE BNKBUC.       *
013600*--------------------------------------------------------------*
013700 BUSCAR-GANADOR.
013800     MOVE 1 TO IND-GANADOR.
013900     MOVE 2 TO IND-TABLA.
014000 BUSCAR-GANADOR-BUCLE.
014100     IF IND-TABLA > FECHAS-EN-TABLA
014200         GO TO FIN-BUSCAR-GANADOR.
014300*    SOLO SE SUSTITUYE AL GANADOR SI EL CONTADOR ES
014400*    ESTRICTAMENTE MAYOR.
014500     IF TAB-FEC-CONTADOR (IND-TABLA) > TAB-FEC-CONTADOR (IND-GANADOR)
014600         MOVE IND-TABLA TO IND-GANADOR.
014700     ADD 1 TO IND-TABLA.
014800     GO TO BUSCAR-GANADOR-BUCLE.
014900
015000 FIN-BUSCAR-GANADOR.
015100*    INFORME FINAL: LA FECHA GANADORA Y CUANTOS MOVIMIENTOS
015200*    CAYERON EN ELLA.
015300     DISPLAY "FECHA CON MAS MOVIMIENTOS..: "
015400             TAB-FEC-VALOR (IND-GANADOR).
015500     DISPLAY "NUMERO DE MOVIMIENTOS......: "
015600             TAB-FEC-CONTADOR (IND-GANADOR).
015700     STOP RUN.
015800
015900 LOCALIZAR-EN-TABLA.
016000*    BUSQUEDA LINEAL IGUAL QUE EN BNKBUC: SI LA FECHA YA ESTA
016100*    EN LA TABLA SE LE SUMA UNO, Y SI NO SE AÑADE UNA ENTRADA
016200*    NUEVA AL FINAL.
016300     MOVE 0 TO ENCONTRADO-EN-TABLA.
016400     MOVE 1 TO IND-TABLA.
016500 LOCALIZAR-BUCLE.
016600     IF IND-TABLA > FECHAS-EN-TABLA
016700         GO TO FIN-LOCALIZAR-BUCLE.
016800     IF TAB-FEC-VALOR (IND-TABLA) = FEC-PARAM
016900         ADD 1 TO TAB-FEC-CONTADOR (IND-TABLA)
017000         MOVE 1 TO ENCONTRADO-EN-TABLA
017100         GO TO FIN-LOCALIZAR-BUCLE.
017200     ADD 1 TO IND-TABLA.
017300     GO TO LOCALIZAR-BUCLE.
017400
017500 FIN-LOCALIZAR-BUCLE.
017600*    SI NO SE ENCONTRO, LA FECHA ENTRA EN LA TABLA CON UN
017700*    CONTADOR INICIAL DE UNO.
017800     IF ENCONTRADO-EN-TABLA = 0
017900         ADD 1 TO FECHAS-EN-TABLA
018000         MOVE FEC-PARAM TO TAB-FEC-VALOR (FECHAS-EN-TABLA)
018100         MOVE 1 TO TAB-FEC-CONTADOR (FECHAS-EN-TABLA).
018200 LOCALIZAR-EN-TABLA-EXIT.
018300     EXIT.
018400
018500*    ERROR DE APERTURA DEL MAESTRO DE MOVIMIENTOS.
018600 PSYS-ERR.
018700     DISPLAY "BNKBUD - ERROR DE APERTURA DE FICHEROS."
018800     STOP RUN.
