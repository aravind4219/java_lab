000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKMAX.
000300*--------------------------------------------------------------*
000400* BNKMAX - CUENTA CON MAYOR SALDO                              *
000500* RECORRE UNA SOLA VEZ EL FICHERO DE CUENTAS EN SU ORDEN       *
000600* FISICO Y SOLO SUSTITUYE EL MAXIMO CUANDO EL NUEVO SALDO ES   *
000700* ESTRICTAMENTE MAYOR, DE FORMA QUE EN CASO DE EMPATE GANA LA  *
000800* PRIMERA CUENTA ENCONTRADA EN EL FICHERO.                     *
000900*--------------------------------------------------------------*
001000 AUTHOR. S. RUIZ GIMENEZ.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 22/10/1994.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001500*--------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                  *
001700*--------------------------------------------------------------*
001800* 22/10/94 SRG  0066  ALTA INICIAL (CUENTA DE MAYOR SALDO).     *
001900* 19/11/98 PLR  0090  AÑO 2000: SIN CAMBIOS, SE REVISA POR SI   *
002000*                     ACASO.                                    *
002100* 22/10/04 SRG  0118  SE DEJA CONSTANCIA EXPRESA DE QUE EN CASO *
002200*                     DE EMPATE GANA LA PRIMERA DEL FICHERO.    *
002300*--------------------------------------------------------------*
002400
002500 ENVIRONMENT DIVISION.
002600
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900*    UNICO FICHERO: EL MAESTRO DE CUENTAS, RECORRIDO UNA SOLA
003000*    VEZ EN SU ORDEN FISICO DE GRABACION.
003100     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
003200     ORGANIZATION IS INDEXED
003300     ACCESS MODE IS DYNAMIC
003400     RECORD KEY IS CTA-NUM
003500     FILE STATUS IS FSC.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD CUENTAS
004000     LABEL RECORD STANDARD
004100     VALUE OF FILE-ID IS "cuentas.ubd".
004200 01 CUENTA-REG.
004300*        CLAVE DEL MAESTRO.
004400     02 CTA-NUM                PIC 9(09).
004500*        VISTA ALFANUMERICA DE LA CLAVE, POR SI HICIERA FALTA
004600*        PARA UN LISTADO DE DIAGNOSTICO.
004700     02 CTA-NUM-ALT REDEFINES CTA-NUM PIC X(09).
004800*        USUARIO TITULAR, QUE SE MUESTRA EN EL INFORME FINAL.
004900     02 CTA-USR                 PIC 9(09).
005000*        SALDO DESGLOSADO EN ENTERO Y DECIMAL, COMPARADO A
005100*        TRAVES DE LA REDEFINICION CONTRA EL MAXIMO RETENIDO.
005200     02 CTA-SALDO-GRP.
005300         03 CTA-SALDO-ENT        PIC S9(11).
005400         03 CTA-SALDO-DEC        PIC 9(02).
005500     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
005600     02 FILLER                   PIC X(09).
005700
005800 WORKING-STORAGE SECTION.
005900*    FILE STATUS DEL MAESTRO DE CUENTAS.
006000 77 FSC                        PIC X(02).
006100     88 FSC-OK                VALUE "00".
006200*    NUMERO DE CUENTAS EXAMINADAS, PARA EL PIE DE INFORME.
006300 77 CUENTAS-LEIDAS              PIC 9(07) COMP.
006400*    INDICADOR DE SI YA SE TIENE UN MAXIMO PROVISIONAL; EN LA
006500*    PRIMERA CUENTA LEIDA SIEMPRE ESTA A CERO Y POR TANTO ESA
006600*    PRIMERA CUENTA SE TOMA COMO MAXIMO DE PARTIDA.
006700 77 HAY-MAXIMO                  PIC 9(01) COMP.
006800
006900*    CUENTA, USUARIO Y SALDO DE LA CUENTA CON MAYOR SALDO
007000*    ENCONTRADA HASTA EL MOMENTO.
007100 01 MAX-CTA-NUM                 PIC 9(09) COMP.
007200 01 MAX-CTA-USR                 PIC 9(09) COMP.
007300 01 MAX-SALDO-GRP.
007400     02 MAX-SALDO-ENT            PIC S9(11).
007500     02 MAX-SALDO-DEC            PIC 9(02).
007600 01 MAX-SALDO-ALT REDEFINES MAX-SALDO-GRP PIC S9(11)V99.
007700
007800 PROCEDURE DIVISION.
007900*--------------------------------------------------------------*
008000* INICIO - RECORRE EL MAESTRO DE CUENTAS UNA SOLA VEZ, IGUAL   *
008100* CON ESE FIN, RETENIENDO EN MAX-CTA-NUM                       *
008200* / MAX-CTA-USR / MAX-SALDO-ALT LA CUENTA DE MAYOR SALDO VISTA *
008300* HASTA EL MOMENTO.                                             *
008400*--------------------------------------------------------------*
008500 INICIO.
008600*    TRUCO HABITUAL DE LA CASA: ABRIR Y CERRAR EN I-O CREA EL
008700*    FICHERO SI TODAVIA NO EXISTE.
008800     OPEN I-O CUENTAS CLOSE CUENTAS.
008900
009000     MOVE 0 TO CUENTAS-LEIDAS.
009100     MOVE 0 TO HAY-MAXIMO.
009200     OPEN INPUT CUENTAS.
009300     IF FSC NOT = "00"
009400         GO TO PSYS-ERR.
009500
009600 LECTURA-CUENTA.
009700     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA.
009800     ADD 1 TO CUENTAS-LEIDAS.
009900*    SOLO SE SUSTITUYE EL MAXIMO SI EL SALDO ES ESTRICTAMENTE
010000*    MAYOR, PARA QUE LOS EMPATES LOS GANE LA PRIMERA CUENTA
010100*    DEL FICHERO -MISMO CRITERIO DE DESEMPATE QUE EL BARRIDO
010200*    DE FECHA MAS RECIENTE EN OTROS LISTADOS DEL LOTE-.
010300     IF (HAY-MAXIMO = 0) OR (CTA-SALDO-ALT > MAX-SALDO-ALT)
010400         MOVE 1 TO HAY-MAXIMO
010500         MOVE CTA-NUM TO MAX-CTA-NUM
010600         MOVE CTA-USR TO MAX-CTA-USR
010700         MOVE CTA-SALDO-ALT TO MAX-SALDO-ALT.
010800     GO TO LECTURA-CUENTA.
010900
011000 FIN-LECTURA.
011100     CLOSE CUENTAS.
011200
011300*    SI EL FICHERO ESTABA VACIO NO HAY MAXIMO QUE MOSTRAR.
011400     IF HAY-MAXIMO = 0
011500         DISPLAY "BNKMAX - NO HAY CUENTAS EN EL BANCO."
011600         STOP RUN.
011700
011800*    INFORME FINAL CON LA CUENTA, EL TITULAR Y EL SALDO
011900*    GANADORES DEL BARRIDO.
012000     DISPLAY "CUENTAS EXAMINADAS.....: " CUENTAS-LEIDAS.
012100     DISPLAY "CUENTA CON MAYOR SALDO.: " MAX-CTA-NUM.
012200     DISPLAY "TITULAR................: " MAX-CTA-USR.
012300     DISPLAY "SALDO..................: " MAX-SALDO-ALT.
012400     STOP RUN.
012500
012600*    ERROR DE APERTURA DEL MAESTRO DE CUENTAS.
012700 PSYS-ERR.
012800     DISPLAY "BNKMAX - ERROR DE APERTURA. FSC=" FSC.
012900     STOP RUN.
