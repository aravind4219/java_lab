000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKWDR.
000300*--------------------------------------------------------------*
000400* BNKWDR - RETIRADA DE EFECTIVO (WITHDRAW)                     *
000500* SE BUSCA LA CUENTA, SE COMPRUEBA QUE HAY SALDO SUFICIENTE    *
000600* (IMPORTE ESTRICTAMENTE MAYOR QUE EL SALDO RECHAZA LA         *
000700* OPERACION) Y, SI PROCEDE, SE ANOTA EL MOVIMIENTO EN NEGATIVO *
000800* Y SE REBAJA EL SALDO.                                        *
000900*--------------------------------------------------------------*
001000 AUTHOR. M. CALVO RUBIO.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 14/03/1988.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001500*--------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                  *
001700*--------------------------------------------------------------*
001800* 14/03/88 MCR  0000  ALTA INICIAL (RETIRADA DE EFECTIVO).      *
001900* 21/01/90 MCR  0033  SE PASA DE PANTALLA A SOLICITUD DE LOTE.  *
002000* 07/06/93 JAM  0058  CODIGO "IF" PARA SALDO INSUFICIENTE.      *
002100* 19/11/98 PLR  0090  AÑO 2000: MOV-FECHA A CUATRO DIGITOS.     *
002200* 17/05/01 SRG  0103  COMPUTE ROUNDED EN LA ACTUALIZACION DE    *
002300*                     SALDO, POR SEGURIDAD EN EL REDONDEO.      *
002400*--------------------------------------------------------------*
002500
002600 ENVIRONMENT DIVISION.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000*    MAESTRO DE CUENTAS: SE RECORRE PARA LOCALIZAR LA CUENTA
003100*    DEL USUARIO Y LUEGO SE RELEE POR CLAVE PARA COMPROBAR EL
003200*    SALDO Y ACTUALIZARLO.
003300     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
003400     ORGANIZATION IS INDEXED
003500     ACCESS MODE IS DYNAMIC
003600     RECORD KEY IS CTA-NUM
003700     FILE STATUS IS FSC.
003800
003900*    MAESTRO DE MOVIMIENTOS: SE ANOTA LA RETIRADA UNA VEZ
004000*    CONFIRMADO QUE HABIA SALDO SUFICIENTE.
004100     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK
004200     ORGANIZATION IS INDEXED
004300     ACCESS MODE IS DYNAMIC
004400     RECORD KEY IS MOV-NUM
004500     FILE STATUS IS FSM.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900*    REGISTRO DE CUENTA, IGUAL QUE EN BNKDEP.
005000 FD CUENTAS
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID IS "cuentas.ubd".
005300 01 CUENTA-REG.
005400*        NUMERO DE CUENTA, CLAVE UNICA DEL FICHERO.
005500     02 CTA-NUM                PIC 9(09).
005600*        USUARIO TITULAR DE LA CUENTA.
005700     02 CTA-USR                 PIC 9(09).
005800*        SALDO QUE SE COMPRUEBA EN COMPROBAR-SALDO Y SE
005900*        REBAJA EN ACTUALIZAR-SALDO, SIEMPRE SOBRE LA VISTA
006000*        REDEFINIDA PARA QUE EL SIGNO Y LOS DECIMALES VIAJEN
006100*        JUNTOS EN LA MISMA OPERACION.
006200     02 CTA-SALDO-GRP.
006300         03 CTA-SALDO-ENT       PIC S9(11).
006400         03 CTA-SALDO-DEC       PIC 9(02).
006500     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
006600*        RELLENO HASTA EL ANCHO ESTANDAR DE REGISTRO DE LA CASA.
006700     02 FILLER                  PIC X(09).
006800
006900*    REGISTRO DE MOVIMIENTO: EN UN WITHDRAW, MOV-CTA-ORIGEN
007000*    ES LA CUENTA QUE SE DEBITA Y MOV-CTA-DESTINO QUEDA A
007100*    CEROS, IGUAL QUE EN UN DEPOSIT PERO AL REVES.
007200 FD MOVIMIENTOS
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "movimientos.ubd".
007500 01 MOVIMIENTO-REG.
007600*        NUMERO CORRELATIVO DEL MOVIMIENTO, CLAVE DEL FICHERO.
007700     02 MOV-NUM                 PIC 9(09).
007800*        FECHA-HORA DEL MOVIMIENTO A CATORCE DIGITOS (AÑO A
007900*        CUATRO DIGITOS DESDE LA PETICION 0090, AÑO 2000).
008000     02 MOV-FECHA                PIC 9(14).
008100     02 MOV-FECHA-DESGLOSE REDEFINES MOV-FECHA.
008200         03 MOV-FEC-ANO          PIC 9(04).
008300         03 MOV-FEC-MES          PIC 9(02).
008400         03 MOV-FEC-DIA          PIC 9(02).
008500         03 MOV-FEC-HOR          PIC 9(02).
008600         03 MOV-FEC-MIN          PIC 9(02).
008700         03 MOV-FEC-SEG          PIC 9(02).
008800     02 MOV-IMPORTE-GRP.
008900         03 MOV-IMPORTE-ENT      PIC S9(11).
009000         03 MOV-IMPORTE-DEC      PIC 9(02).
009100     02 MOV-IMPORTE-ALT REDEFINES MOV-IMPORTE-GRP PIC S9(11)V99.
009200*        LITERAL QUE IDENTIFICA EL TIPO DE OPERACION: AQUI
009300*        SIEMPRE "WITHDRAW".
009400     02 MOV-TIPO                 PIC X(08).
009500*        CUENTA DE LA QUE SALE EL DINERO.
009600     02 MOV-CTA-ORIGEN           PIC 9(09).
009700*        EN UN WITHDRAW NO HAY CUENTA DESTINO; QUEDA A CEROS.
009800     02 MOV-CTA-DESTINO          PIC 9(09).
009900*        RELLENO HASTA EL ANCHO ESTANDAR DE REGISTRO.
010000     02 FILLER                   PIC X(18).
010100
010200 WORKING-STORAGE SECTION.
010300*    CODIGOS DE ESTADO DE LOS DOS MAESTROS.
010400*    FILE STATUS DEL MAESTRO DE CUENTAS.
010500 77 FSC                         PIC X(02).
010600     88 FSC-OK                VALUE "00".
010700*    FILE STATUS DEL MAESTRO DE MOVIMIENTOS.
010800 77 FSM                         PIC X(02).
010900     88 FSM-OK                VALUE "00".
011000*    INDICADOR DE SI SE LOCALIZO LA CUENTA DEL USUARIO.
011100 77 CUENTA-ENCONTRADA            PIC 9(01) COMP.
011200*    MAYOR MOV-NUM EXISTENTE, PARA ASIGNAR EL SIGUIENTE.
011300 77 LAST-MOV-NUM                 PIC 9(09) COMP.
011400
011500*    DESGLOSE DE LA FECHA-HORA DEL SISTEMA PARA FECHAR LA
011600*    RETIRADA.
011700 01 CAMPOS-FECHA.
011800     05 FECHA.
011900         10 ANO                  PIC 9(4).
012000         10 MES                  PIC 9(2).
012100         10 DIA                  PIC 9(2).
012200     05 HORA.
012300         10 HORAS                PIC 9(2).
012400         10 MINUTOS              PIC 9(2).
012500         10 SEGUNDOS             PIC 9(2).
012600         10 MILISEGUNDOS         PIC 9(2).
012700     05 DIF-GMT                  PIC S9(4).
012800
012900 LINKAGE SECTION.
013000*    LOS TRES PARAMETROS DEBEN COINCIDIR EN TIPO Y ORDEN CON
013100*    EL CALL "BNKWDR" USING DE BNKPOST.
013200 01 LNK-USR                      PIC 9(09).
013300*    IMPORTE A RETIRAR, EN EL MISMO FORMATO ENTERO MAS
013400*    DECIMAL QUE EL SALDO DE LA CUENTA.
013500 01 LNK-IMPORTE-GRP.
013600     02 LNK-IMPORTE-ENT          PIC S9(11).
013700     02 LNK-IMPORTE-DEC          PIC 9(02).
013800 01 LNK-IMPORTE-ALT REDEFINES LNK-IMPORTE-GRP PIC S9(11)V99.
013900*    OK, NF (SIN CUENTA), IF (SALDO INSUFICIENTE) O SE.
014000 01 LNK-RET-STATUS                PIC X(02).
014100
014200 PROCEDURE DIVISION USING LNK-USR LNK-IMPORTE-GRP LNK-RET-STATUS.
014300*--------------------------------------------------------------*
014400* BUSCAR-CUENTA-USUARIO - LOCALIZA LA CUENTA DEL USUARIO,      *
014500* IGUAL QUE EN BNKDEP Y BNKCLS.                                 *
014600*--------------------------------------------------------------*
014700 BUSCAR-CUENTA-USUARIO.
014800*    TRUCO HABITUAL DE LA CASA: ABRIR Y CERRAR EN I-O CREA EL
014900*    FICHERO SI TODAVIA NO EXISTE, SIN AFECTAR AL CONTENIDO SI
015000*    YA EXISTIA.
015100     OPEN I-O CUENTAS CLOSE CUENTAS.
015200     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.
015300
015400*    SE RECORRE EL MAESTRO DE CUENTAS BUSCANDO LA CUENTA DEL
015500*    USUARIO, IGUAL QUE EN BNKDEP, PORQUE NO HAY CLAVE
015600*    ALTERNATIVA POR USUARIO.
015700     MOVE 0 TO CUENTA-ENCONTRADA.
015800     OPEN INPUT CUENTAS.
015900     IF FSC NOT = "00"
016000         GO TO PSYS-ERR.
016100
016200 LECTURA-CUENTA.
016300     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA-CUENTA.
016400     IF CTA-USR = LNK-USR
016500         MOVE 1 TO CUENTA-ENCONTRADA
016600         GO TO FIN-LECTURA-CUENTA.
016700     GO TO LECTURA-CUENTA.
016800
016900 FIN-LECTURA-CUENTA.
017000*    SE CIERRA EL MAESTRO ANTES DE VOLVER A ABRIRLO EN I-O
017100*    PARA LA COMPROBACION Y ACTUALIZACION DE SALDO.
017200     CLOSE CUENTAS.
017300
017400*    SIN CUENTA NO HAY DE DONDE RETIRAR.
017500     IF CUENTA-ENCONTRADA = 0
017600         MOVE "NF" TO LNK-RET-STATUS
017700         GO TO FIN-SUBPROGRAMA.
017800
017900*--------------------------------------------------------------*
018000* COMPROBAR-SALDO - RECHAZA LA RETIRADA SI EL IMPORTE PEDIDO   *
018100* ES ESTRICTAMENTE MAYOR QUE EL SALDO; UN IMPORTE IGUAL AL     *
018200* SALDO SI SE ACEPTA, PORQUE DEJARIA LA CUENTA A CERO.         *
018300*--------------------------------------------------------------*
018400 COMPROBAR-SALDO.
018500     OPEN I-O CUENTAS.
018600     IF FSC NOT = "00"
018700         GO TO PSYS-ERR.
018800     READ CUENTAS INVALID KEY GO TO PSYS-ERR.
018900
019000*    EL SALDO SE LEE SOBRE CTA-SALDO-ALT, LA VISTA REDEFINIDA
019100*    EN S9(11)V99, PARA QUE LA COMPARACION CON EL IMPORTE
019200*    PEDIDO SE HAGA EN UNA SOLA OPERACION ARITMETICA.
019300*    COMPARACION ESTRICTA: SOLO SE RECHAZA CUANDO EL IMPORTE
019400*    SUPERA EL SALDO, NUNCA CUANDO LO IGUALA.
019500     IF LNK-IMPORTE-ALT > CTA-SALDO-ALT
019600         CLOSE CUENTAS
019700         MOVE "IF" TO LNK-RET-STATUS
019800         GO TO FIN-SUBPROGRAMA.
019900
020000*--------------------------------------------------------------*
020100* ACTUALIZAR-SALDO - REBAJA EL SALDO EN EL IMPORTE RETIRADO,   *
020200* CON EL MISMO COMPUTE ROUNDED DE LA PETICION 0103.            *
020300*--------------------------------------------------------------*
020400 ACTUALIZAR-SALDO.
020500     COMPUTE CTA-SALDO-ALT ROUNDED = CTA-SALDO-ALT - LNK-IMPORTE-ALT.
020600*    REWRITE DEJA EL SALDO REBAJADO EN EL MISMO REGISTRO LEIDO
020700*    POR CLAVE; SI LA CUENTA SE HUBIERA BORRADO ENTRE LA
020800*    LECTURA Y LA ESCRITURA, CAERIA EN EL PSYS-ERR.
020900     REWRITE CUENTA-REG INVALID KEY GO TO PSYS-ERR.
021000     CLOSE CUENTAS.
021100
021200*--------------------------------------------------------------*
021300* ANOTAR-MOVIMIENTO - DEJA CONSTANCIA DE LA RETIRADA, IGUAL    *
021400* QUE BNKDEP PERO CON TIPO "WITHDRAW" Y LA CUENTA COMO ORIGEN  *
021500* DEL CARGO EN VEZ DE COMO ORIGEN DEL ABONO.                   *
021600*--------------------------------------------------------------*
021700 ANOTAR-MOVIMIENTO.
021800*    SE FECHA EL MOVIMIENTO CON LA FECHA-HORA DEL SISTEMA.
021900     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
022000*    SE RECORRE EL MAESTRO DE MOVIMIENTOS PARA HALLAR EL MAYOR
022100*    MOV-NUM EXISTENTE, IGUAL QUE EN BNKDEP Y BNKREG.
022200     MOVE 0 TO LAST-MOV-NUM.
022300     OPEN INPUT MOVIMIENTOS.
022400     IF FSM NOT = "00"
022500         GO TO PSYS-ERR.
022600
022700 LECTURA-MOV.
022800     READ MOVIMIENTOS NEXT RECORD AT END GO TO FIN-LECTURA-MOV.
022900     IF MOV-NUM > LAST-MOV-NUM
023000         MOVE MOV-NUM TO LAST-MOV-NUM.
023100     GO TO LECTURA-MOV.
023200
023300 FIN-LECTURA-MOV.
023400     CLOSE MOVIMIENTOS.
023500
023600*    SE REABRE EN I-O PARA PODER ESCRIBIR EL NUEVO REGISTRO DE
023700*    MOVIMIENTO.
023800     OPEN I-O MOVIMIENTOS.
023900     IF FSM NOT = "00"
024000         GO TO PSYS-ERR.
024100
024200*    NUEVO MOV-NUM CORRELATIVO, FECHADO CON EL RELOJ DEL
024300*    SISTEMA Y CON EL TIPO "WITHDRAW" A OCHO CARACTERES.
024400     ADD 1 TO LAST-MOV-NUM.
024500     MOVE LAST-MOV-NUM TO MOV-NUM.
024600     MOVE ANO TO MOV-FEC-ANO.
024700     MOVE MES TO MOV-FEC-MES.
024800     MOVE DIA TO MOV-FEC-DIA.
024900     MOVE HORAS TO MOV-FEC-HOR.
025000     MOVE MINUTOS TO MOV-FEC-MIN.
025100     MOVE SEGUNDOS TO MOV-FEC-SEG.
025200     MOVE LNK-IMPORTE-ALT TO MOV-IMPORTE-ALT.
025300     MOVE "WITHDRAW" TO MOV-TIPO.
025400*    LA CUENTA QUE RETIRA ES EL ORIGEN DEL MOVIMIENTO; NO HAY
025500*    CUENTA DESTINO EN UN WITHDRAW.
025600     MOVE CTA-NUM TO MOV-CTA-ORIGEN.
025700     MOVE 0 TO MOV-CTA-DESTINO.
025800
025900*    WRITE CON CLAVE NUEVA NUNCA DEBERIA DAR INVALID KEY, PERO
026000*    SE DEJA EL CONTROL POR SI DOS PROCESOS COINCIDIERAN SOBRE
026100*    EL MISMO MOV-NUM.
026200     WRITE MOVIMIENTO-REG INVALID KEY GO TO PSYS-ERR.
026300     CLOSE MOVIMIENTOS.
026400
026500*    RETIRADA COMPLETA: SALDO ACTUALIZADO Y MOVIMIENTO ANOTADO.
026600     MOVE "OK" TO LNK-RET-STATUS.
026700     GO TO FIN-SUBPROGRAMA.
026800
026900*    ERROR DE APERTURA, LECTURA O ESCRITURA EN CUALQUIERA DE
027000*    LOS DOS MAESTROS CAE AQUI.
027100 PSYS-ERR.
027200     MOVE "SE" TO LNK-RET-STATUS.
027300
027400 FIN-SUBPROGRAMA.
027500*    RETORNO NORMAL A BNKPOST CON EL CODIGO DE ESTADO YA
027600*    PUESTO EN LNK-RET-STATUS.
027700     EXIT PROGRAM.
