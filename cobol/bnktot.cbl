000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNKTOT.
000300*--------------------------------------------------------------*
000400* BNKTOT - SALDO TOTAL DEL BANCO                               *
000500* EN LUGAR DE LEER UNA SOLA CUENTA POR CLAVE, SE RECORRE TODO  *
000600* EL FICHERO DE CUENTAS SUMANDO LOS SALDOS Y SE MUESTRA EL     *
000700* ACUMULADO FINAL. INFORME AUTONOMO, SIN PARAMETROS DE         *
000800* ENTRADA.                                                     *
000900*--------------------------------------------------------------*
001000 AUTHOR. S. RUIZ GIMENEZ.
001100 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001200 DATE-WRITTEN. 22/10/1994.
001300 DATE-COMPILED.
001400 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
001500*--------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                  *
001700*--------------------------------------------------------------*
001800* 22/10/94 SRG  0066  ALTA INICIAL (SALDO TOTAL DEL BANCO).     *
001900* 19/11/98 PLR  0090  AÑO 2000: SIN CAMBIOS EN ESTE PROGRAMA,   *
002000*                     SE REVISA POR SI ACASO.                   *
002100* 22/10/04 SRG  0118  COMPUTE ROUNDED EN EL ACUMULADO, POR      *
002200*                     SEGURIDAD EN EL REDONDEO.                 *
002300*--------------------------------------------------------------*
002400
002500 ENVIRONMENT DIVISION.
002600
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900*    UNICO FICHERO QUE INTERVIENE EN ESTE INFORME: EL MAESTRO
003000*    DE CUENTAS, RECORRIDO DE PRINCIPIO A FIN.
003100     SELECT OPTIONAL CUENTAS ASSIGN TO DISK
003200     ORGANIZATION IS INDEXED
003300     ACCESS MODE IS DYNAMIC
003400     RECORD KEY IS CTA-NUM
003500     FILE STATUS IS FSC.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD CUENTAS
004000     LABEL RECORD STANDARD
004100     VALUE OF FILE-ID IS "cuentas.ubd".
004200 01 CUENTA-REG.
004300*        CLAVE DEL MAESTRO.
004400     02 CTA-NUM                PIC 9(09).
004500*        VISTA ALFANUMERICA DE LA CLAVE, POR SI HICIERA FALTA
004600*        PARA UN LISTADO DE DIAGNOSTICO.
004700     02 CTA-NUM-ALT REDEFINES CTA-NUM PIC X(09).
004800*        USUARIO TITULAR; NO SE USA EN ESTE INFORME, PERO SE
004900*        MANTIENE EL REGISTRO COMPLETO COMO EN EL RESTO DE
005000*        PROGRAMAS QUE LEEN EL MAESTRO DE CUENTAS.
005100     02 CTA-USR                 PIC 9(09).
005200*        SALDO DESGLOSADO EN ENTERO Y DECIMAL, RECOMPUESTO POR
005300*        LA REDEFINICION PARA PODER SUMARLO AL ACUMULADO.
005400     02 CTA-SALDO-GRP.
005500         03 CTA-SALDO-ENT        PIC S9(11).
005600         03 CTA-SALDO-DEC        PIC 9(02).
005700     02 CTA-SALDO-ALT REDEFINES CTA-SALDO-GRP PIC S9(11)V99.
005800     02 FILLER                   PIC X(09).
005900
006000 WORKING-STORAGE SECTION.
006100*    FILE STATUS DEL MAESTRO DE CUENTAS.
006200 77 FSC                        PIC X(02).
006300     88 FSC-OK                VALUE "00".
006400*    NUMERO DE CUENTAS LEIDAS, PARA EL PIE DE INFORME.
006500 77 CUENTAS-CONTADAS            PIC 9(07) COMP.
006600
006700*    ACUMULADOR DEL SALDO TOTAL. SE DECLARA CON DOS DIGITOS DE
006800*    ENTERO MAS QUE EL SALDO DE UNA CUENTA PORQUE LA SUMA DE
006900*    TODAS LAS CUENTAS DEL BANCO PUEDE SUPERAR EL MAYOR SALDO
007000*    INDIVIDUAL POSIBLE.
007100 01 SALDO-TOTAL-GRP.
007200     02 SALDO-TOTAL-ENT          PIC S9(13).
007300     02 SALDO-TOTAL-DEC          PIC 9(02).
007400 01 SALDO-TOTAL-ALT REDEFINES SALDO-TOTAL-GRP PIC S9(13)V99.
007500
007600*    CABECERA DEL INFORME, SEGUN EL ESTILO DE TITULOS DE LA
007700*    CASA.
007800 01 LINEA-CABECERA.
007900     02 FILLER                   PIC X(20) VALUE
008000         "SALDO TOTAL DEL BANCO".
008100     02 FILLER                   PIC X(20) VALUE SPACES.
008200
008300 PROCEDURE DIVISION.
008400*--------------------------------------------------------------*
008500* INICIO - RECORRE TODO EL MAESTRO DE CUENTAS, ACUMULANDO EL   *
008600* SALDO DE CADA UNA EN SALDO-TOTAL-ALT, Y MUESTRA EL TOTAL AL  *
008700* TERMINAR DE RECORRER EL FICHERO.                             *
008800*--------------------------------------------------------------*
008900 INICIO.
009000*    TRUCO HABITUAL DE LA CASA: ABRIR Y CERRAR EN I-O CREA EL
009100*    FICHERO SI TODAVIA NO EXISTE.
009200     OPEN I-O CUENTAS CLOSE CUENTAS.
009300
009400     MOVE 0 TO SALDO-TOTAL-ALT.
009500     MOVE 0 TO CUENTAS-CONTADAS.
009600     DISPLAY LINEA-CABECERA.
009700     OPEN INPUT CUENTAS.
009800     IF FSC NOT = "00"
009900         GO TO PSYS-ERR.
010000
010100 LECTURA-CUENTA.
010200     READ CUENTAS NEXT RECORD AT END GO TO FIN-LECTURA.
010300     ADD 1 TO CUENTAS-CONTADAS.
010400*    COMPUTE ROUNDED DESDE LA PETICION 0118, PARA QUE EL
010500*    ACUMULADO NO PIERDA CENTIMOS POR TRUNCAMIENTO AL SUMAR
010600*    MUCHAS CUENTAS.
010700     COMPUTE SALDO-TOTAL-ALT ROUNDED =
010800             SALDO-TOTAL-ALT + CTA-SALDO-ALT.
010900     GO TO LECTURA-CUENTA.
011000
011100 FIN-LECTURA.
011200     CLOSE CUENTAS.
011300*    PIE DE INFORME: NUMERO DE CUENTAS PROCESADAS Y SALDO
011400*    TOTAL RESULTANTE.
011500     DISPLAY "CUENTAS PROCESADAS.....: " CUENTAS-CONTADAS.
011600     DISPLAY "SALDO TOTAL DEL BANCO..: " SALDO-TOTAL-ALT.
011700     STOP RUN.
011800
011900*    ERROR DE APERTURA DEL MAESTRO DE CUENTAS: SE AVISA POR
012000*    PANTALLA Y SE TERMINA, YA QUE ESTE PROGRAMA NO DEVUELVE
012100*    CODIGO DE RETORNO A NINGUN LLAMADOR.
012200 PSYS-ERR.
012300     DISPLAY "BNKTOT - ERROR DE APERTURA. FSC=" FSC.
012400     STOP RUN.
